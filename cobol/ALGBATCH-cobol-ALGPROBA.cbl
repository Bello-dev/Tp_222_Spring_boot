000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ALGPROBA.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/97.
000700       DATE-COMPILED. 03/14/97.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    031497 JS  ORIGINAL WRITE-UP.  CALLED BY ALGSCORE TO DERIVE
001300*               THE ALLERGY PROBABILITY FOR ONE REACTION RECORD
001400*               PER THE REACTION-SCORING RULES (SUM OF FACTORS,
001500*               CAPPED AT 1.00).
001600*    062297 JS  ADDED THE PRIOR-REACTION HISTORY FACTOR - UP TO
001700*               TWO PRIOR REACTIONS TO THE SAME FOOD COUNT.
001800*    110398 MM  ADDED THE FOOD-ALLERGEN FACTOR PER REQUEST 4471.
001900*    011899 JS  Y2K REVIEW - NO DATE FIELDS REFERENCED IN THIS
002000*               SUBPROGRAM, NOTHING TO CHANGE.  SIGNED OFF.
002100*    042602 AK  REQ 5502 - TIGHTENED THE 1.00 CAP SO A BAD
002200*               HISTORY COUNT PASSED BY THE CALLER CANNOT DRIVE
002300*               THE PROBABILITY OVER 100 PERCENT.
002400*    091005 JS  REQ 6118 - NO LOGIC CHANGE, RECOMPILED UNDER THE
002500*               CURRENT COMPILER RELEASE.
002600*
002700       ENVIRONMENT DIVISION.
002800       CONFIGURATION SECTION.
002900       SOURCE-COMPUTER. IBM-390.
003000       OBJECT-COMPUTER. IBM-390.
003100       INPUT-OUTPUT SECTION.
003200
003300       DATA DIVISION.
003400       FILE SECTION.
003500
003600       WORKING-STORAGE SECTION.
003700       01  MISC-WS-FLDS.
003800           05  WS-PROBA-ACCUM          PIC 9V99.
003900           05  WS-HIST-CAPPED          PIC S9(4) COMP.
004000           05  FILLER                  PIC X(10).
004100
004200       LINKAGE SECTION.
004300       01  PROBA-CALC-REC.
004400           05  PC-SEVERITE             PIC X(8).
004500               88  PC-CRITIQUE         VALUE "CRITIQUE".
004600               88  PC-SEVERE           VALUE "SEVERE  ".
004700               88  PC-MODERE           VALUE "MODERE  ".
004800               88  PC-LEGER            VALUE "LEGER   ".
004900           05  PC-MEDECIN              PIC X(1).
005000               88  PC-MEDECIN-CONSULTE VALUE "Y".
005100           05  PC-HOSPIT               PIC X(1).
005200               88  PC-HOSPITALISATION  VALUE "Y".
005300           05  PC-HIST-COUNT           PIC 9(2) COMP.
005400           05  PC-ALLERGENES-IND       PIC X(1).
005500               88  PC-FOOD-HAS-ALLERGENES VALUE "Y".
005600           05  PC-PROBABILITE          PIC 9V99.
005700
005800       01  RETURN-CD                   PIC 9(4) COMP.
005900
006000       PROCEDURE DIVISION USING PROBA-CALC-REC, RETURN-CD.
006100
006200       100-CALC-PROBA-RTN.
006300           MOVE ZERO TO WS-PROBA-ACCUM.
006400
006500           IF PC-CRITIQUE
006600               ADD 0.40 TO WS-PROBA-ACCUM.
006700           IF PC-SEVERE
006800               ADD 0.30 TO WS-PROBA-ACCUM.
006900           IF PC-MODERE
007000               ADD 0.20 TO WS-PROBA-ACCUM.
007100           IF PC-LEGER
007200               ADD 0.10 TO WS-PROBA-ACCUM.
007300
007400           IF PC-HOSPITALISATION
007500               ADD 0.30 TO WS-PROBA-ACCUM
007600           ELSE
007700               IF PC-MEDECIN-CONSULTE
007800                   ADD 0.15 TO WS-PROBA-ACCUM.
007900
008000           MOVE PC-HIST-COUNT TO WS-HIST-CAPPED.
008100           IF WS-HIST-CAPPED > 2                                    062297JS
008200               MOVE 2 TO WS-HIST-CAPPED.
008300           IF WS-HIST-CAPPED > 0
008400               COMPUTE WS-PROBA-ACCUM = WS-PROBA-ACCUM +
008500                   ( 0.10 * WS-HIST-CAPPED ).
008600
008700           IF PC-FOOD-HAS-ALLERGENES                                110398MM
008800               ADD 0.10 TO WS-PROBA-ACCUM.
008900
009000           IF WS-PROBA-ACCUM > 1.00                                 042602AK
009100               MOVE 1.00 TO WS-PROBA-ACCUM.
009200
009300           MOVE WS-PROBA-ACCUM TO PC-PROBABILITE.
009400
009500       100-EXIT.
009600           MOVE ZERO TO RETURN-CD.
009700           GOBACK.
