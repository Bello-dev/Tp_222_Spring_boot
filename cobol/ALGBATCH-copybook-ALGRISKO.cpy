000100******************************************************************
000200*    RECORD LAYOUT -  ALGRISKO                                   *
000300*    RISK-VERIFICATION OUTPUT FILE (DDS0002.ALG.RISKOUT)         *
000400*    ONE RECORD PER USER/FOOD PAIR CHECKED BY STEP 2 (ALGRISK)   *
000500******************************************************************
000600 01  RISK-OUTPUT-REC.
000700     05  RSK-USR-ID                  PIC 9(9).
000800     05  RSK-FOOD-ID                 PIC 9(9).
000900     05  RSK-FOOD-NOM                PIC X(30).
001000     05  RSK-SCORE                   PIC 9(3).
001100*    ALPHANUMERIC VIEW OF THE SCORE FOR THE RISK LISTING         070612JS
001200     05  RSK-SCORE-R REDEFINES RSK-SCORE PIC X(3).
001300     05  RSK-NIVEAU                  PIC X(8).
001400         88  RSK-NIV-CRITIQUE         VALUE "CRITIQUE".
001500         88  RSK-NIV-ELEVE            VALUE "ELEVE   ".
001600         88  RSK-NIV-MODERE           VALUE "MODERE  ".
001700         88  RSK-NIV-FAIBLE           VALUE "FAIBLE  ".
001800     05  RSK-DETECTE                 PIC X(1).
001900         88  RSK-RISQUE-DETECTE       VALUE "Y".
002000     05  RSK-CONSULT                 PIC X(1).
002100         88  RSK-CONSULT-RECOMMANDEE  VALUE "Y".
002200     05  RSK-PROBA-GLOBALE           PIC 9V9(2).
002300     05  FILLER                      PIC X(10).
