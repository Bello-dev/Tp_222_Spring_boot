000100******************************************************************
000200*    RECORD LAYOUT -  ALGUSR                                     *
000300*    USER MASTER FILE (DDS0002.ALG.USERMSTR)                     *
000400*    ONE RECORD PER REGISTERED USER, SORTED ASCENDING BY USR-ID  *
000500*    MAINTAINED BY THE DIETARY/CLINICAL INTAKE SYSTEM - NOT      *
000600*    UPDATED BY THIS JOB STREAM, READ-ONLY REFERENCE TABLE       *
000700******************************************************************
000800 01  USER-MASTER-REC.
000900     05  USR-ID                      PIC 9(9).
001000     05  USR-USERNAME                PIC X(20).
001100     05  USR-NOM                     PIC X(30).
001200     05  USR-PRENOM                  PIC X(30).
001300     05  USR-EMAIL                   PIC X(40).
001400     05  USR-DATE-NAISS               PIC 9(8).
001500         88  USR-DTNAISS-INCONNUE     VALUE ZERO.
001600*    ALTERNATE VIEW OF BIRTH DATE FOR AGE-CALC AND EDIT ROUTINES  040503JS
001700     05  USR-DATE-NAISS-R REDEFINES USR-DATE-NAISS.
001800         10  USR-DN-CCYY              PIC 9(4).
001900         10  USR-DN-MM                PIC 9(2).
002000         10  USR-DN-DD                PIC 9(2).
002100     05  USR-SEXE                    PIC X(1).
002200         88  USR-MASCULIN             VALUE "M".
002300         88  USR-FEMININ              VALUE "F".
002400     05  USR-POIDS                   PIC 9(3)V9(2).
002500     05  USR-TAILLE                  PIC 9(3)V9(2).
002600     05  USR-ACTIF                   PIC X(1).
002700         88  USR-EST-ACTIF            VALUE "Y".
002800         88  USR-EST-INACTIF          VALUE "N".
002900     05  FILLER                      PIC X(4).
