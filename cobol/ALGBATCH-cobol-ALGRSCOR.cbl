000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ALGRSCOR.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/21/97.
000700       DATE-COMPILED. 03/21/97.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    032197 JS  ORIGINAL WRITE-UP.  TWO CALLABLE SCORING ROUTINES
001300*               SHARED BY ALGRISK - ONE PER-REACTION SCORE (THE
001400*               "R" SWITCH) AND ONE FINAL USER/FOOD SCORE CAP
001500*               (THE "U" SWITCH), MODELLED ON THE OLD LAB/EQUIP
001600*               COST SPLIT IN CLCLBCST.
001700*    081497 AK  ADDED THE DURATION BONUS TO THE REACTION SCORE
001800*               PER REQUEST 4290.
001900*    011899 JS  Y2K REVIEW - NO DATE FIELDS REFERENCED IN THIS
002000*               SUBPROGRAM, NOTHING TO CHANGE.  SIGNED OFF.
002100*    050603 MM  REQ 5719 - RAW-POINTS FIELD WIDENED TO 9(5) SO A
002200*               LARGE ALLERGY COUNT CANNOT OVERFLOW BEFORE THE
002300*               100-POINT CAP IS APPLIED.
002400*    112009 JS  REQ 6904 - NO LOGIC CHANGE, RECOMPILED UNDER THE
002500*               CURRENT COMPILER RELEASE.
002600*
002700       ENVIRONMENT DIVISION.
002800       CONFIGURATION SECTION.
002900       SOURCE-COMPUTER. IBM-390.
003000       OBJECT-COMPUTER. IBM-390.
003100       INPUT-OUTPUT SECTION.
003200
003300       DATA DIVISION.
003400       FILE SECTION.
003500
003600       WORKING-STORAGE SECTION.
003700       01  MISC-WS-FLDS.
003800           05  WS-SCORE-ACCUM          PIC 9(5) COMP.
003900           05  WS-PROBA-PTS            PIC 9(3) COMP.
004000           05  FILLER                  PIC X(10).
004100
004200       LINKAGE SECTION.
004300       01  RISK-SCORE-CALC-REC.
004400           05  RS-CALC-TYPE-SW         PIC X.
004500               88  RS-REACTION-SCORE   VALUE "R".
004600               88  RS-USER-FOOD-SCORE  VALUE "U".
004700           05  RS-SEVERITE             PIC X(8).
004800               88  RS-CRITIQUE         VALUE "CRITIQUE".
004900               88  RS-SEVERE           VALUE "SEVERE  ".
005000               88  RS-MODERE           VALUE "MODERE  ".
005100               88  RS-LEGER            VALUE "LEGER   ".
005200           05  RS-PROBABILITE          PIC 9V99.
005300           05  RS-HOSPIT               PIC X(1).
005400               88  RS-HOSPITALISATION  VALUE "Y".
005500           05  RS-MEDECIN              PIC X(1).
005600               88  RS-MEDECIN-CONSULTE VALUE "Y".
005700           05  RS-DUREE                PIC 9(5) COMP.
005800           05  RS-RAW-POINTS           PIC 9(5) COMP.
005900           05  RS-SCORE-OUT            PIC 9(3) COMP.
006000
006100       01  RETURN-CD                   PIC 9(4) COMP.
006200
006300       PROCEDURE DIVISION USING RISK-SCORE-CALC-REC, RETURN-CD.
006400           IF RS-REACTION-SCORE
006500               PERFORM 100-CALC-REACTION-SCORE
006600           ELSE IF RS-USER-FOOD-SCORE
006700               PERFORM 200-CALC-USER-FOOD-SCORE.
006800
006900           MOVE ZERO TO RETURN-CD.
007000           GOBACK.
007100
007200
007300       100-CALC-REACTION-SCORE.
007400      ***  REACTION RISK SCORE - RULE R2B
007500           MOVE ZERO TO WS-SCORE-ACCUM.
007600           IF RS-CRITIQUE
007700               ADD 40 TO WS-SCORE-ACCUM.
007800           IF RS-SEVERE
007900               ADD 30 TO WS-SCORE-ACCUM.
008000           IF RS-MODERE
008100               ADD 20 TO WS-SCORE-ACCUM.
008200           IF RS-LEGER
008300               ADD 10 TO WS-SCORE-ACCUM.
008400
008500           COMPUTE WS-PROBA-PTS = RS-PROBABILITE * 30.
008600           ADD WS-PROBA-PTS TO WS-SCORE-ACCUM.
008700
008800           IF RS-HOSPITALISATION
008900               ADD 20 TO WS-SCORE-ACCUM
009000           ELSE
009100               IF RS-MEDECIN-CONSULTE
009200                   ADD 10 TO WS-SCORE-ACCUM.
009300
009400           IF RS-DUREE > 240                                        081497AK
009500               ADD 10 TO WS-SCORE-ACCUM
009600           ELSE
009700               IF RS-DUREE > 60
009800                   ADD 5 TO WS-SCORE-ACCUM.
009900
010000           IF WS-SCORE-ACCUM > 100
010100               MOVE 100 TO WS-SCORE-ACCUM.
010200
010300           MOVE WS-SCORE-ACCUM TO RS-SCORE-OUT.
010400
010500       200-CALC-USER-FOOD-SCORE.
010600      ***  USER/FOOD RISK SCORE CAP - RULE R3
010700           MOVE RS-RAW-POINTS TO WS-SCORE-ACCUM.                    050603MM
010800           IF WS-SCORE-ACCUM > 100
010900               MOVE 100 TO WS-SCORE-ACCUM.
011000           MOVE WS-SCORE-ACCUM TO RS-SCORE-OUT.
