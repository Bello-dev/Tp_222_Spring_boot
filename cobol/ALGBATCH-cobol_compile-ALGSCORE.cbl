000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  ALGSCORE.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 04/11/97.
000600       DATE-COMPILED. 04/11/97.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM SCORES THE DAILY ALLERGIC-REACTION
001300      *          TRANSACTION FILE PRODUCED BY THE CLINIC INTAKE SYSTEM
001400      *
001500      *          IT CONTAINS ONE RECORD FOR EVERY REPORTED REACTION,
001600      *          SORTED BY USER-ID / FOOD-ID / REACTION DATE
001700      *
001800      *          THE PROGRAM LOOKS UP THE USER AND FOOD MASTERS,
001900      *          COMPUTES AN ALLERGY PROBABILITY FOR EACH REACTION,
002000      *          WRITES THE SCORED REACTION TO THE OUTPUT FILE, AND
002100      *          AUTO-CREATES A NEW DIAGNOSED ALLERGY WHEN THE
002200      *          PROBABILITY CLEARS THE 30 PERCENT DETECTION LINE
002300      *
002400      ******************************************************************
002500
002600                INPUT FILE              -   DDS0002.ALG.REACTSRCH
002700
002800                USER MASTER FILE        -   DDS0002.ALG.USERMSTR
002900
003000                FOOD MASTER FILE        -   DDS0002.ALG.FOODMSTR
003100
003200                USER-ALLERGY I/O FILE   -   DDS0002.ALG.USERALG
003300
003400                OUTPUT FILE PRODUCED    -   DDS0002.ALG.REACTOUT
003500
003600                DUMP FILE               -   SYSOUT
003700
003800      ******************************************************************
003900      *    CHANGE LOG
004000      *    ----------
004100      *    041197 JS  ORIGINAL WRITE-UP OF THE REACTION-SCORING STEP.
004200      *    052297 JS  ADDED THE AUTO-DETECT/AUTO-CREATE LOGIC AGAINST
004300      *               THE USER-ALLERGY FILE PER REQUEST 4180.
004400      *    091597 AK  ADDED THE "HISTORY WITH THIS FOOD" FACTOR - THE
004500      *               REACTION FILE IS SORTED BY USER/FOOD/DATE SO THE
004600      *               PRIOR-REACTION COUNT IS A SIMPLE CONTROL BREAK.
004700      *    030398 MM  REQ 4401 - WIDENED THE USER AND FOOD TABLES TO
004800      *               500 ENTRIES, THE ORIGINAL 200 WAS TOO SMALL.
004900      *    011899 JS  Y2K REVIEW - RCT-DATE AND UAL-DATE-DIAG ARE BOTH
005000      *               ALREADY CCYYMMDD, NOTHING TO CHANGE.  SIGNED OFF.
005100      *    062501 AK  REQ 5214 - REJECTED TRANSACTIONS (USER OR FOOD
005200      *               NOT ON THE MASTER) NO LONGER ABEND THE STEP -
005300      *               THEY ARE COUNTED AND SKIPPED, DIAGNOSTIC WRITTEN
005400      *               TO SYSOUT.
005500      *    080904 JS  REQ 5880 - NEW-ALLERGY KEY NOW SEEDED FROM THE
005600      *               HIGHEST UAL-ALG-ID ON THE INPUT FILE, NOT A
005700      *               HARD-CODED CONSTANT.
005800      *    042108 MM  REQ 6550 - NO LOGIC CHANGE, RECOMPILED UNDER THE
005900      *               CURRENT COMPILER RELEASE.
005950      *    091512 JS  REQ 7023 - USERS AND FOODS FD/BUFFER WERE TEN
005960      *               CHARACTERS SHORT OF THE CURRENT USERMSTR/FOODMSTR
005970      *               LAYOUT (USR-ACTIF AND FOOD-ACTIF WERE COMING BACK
005980      *               BLANK ON EVERY READ) - WIDENED TO 153/129 TO MATCH
005985      *               THE COPYBOOKS.  ALSO BROKE 555-SCAN-SUBSTRING-POS
005990      *               OUT OF 550 AS A PLAIN PERFORM-THRU SO THE IN-NAME
005995      *               SCAN IS NO LONGER AN INLINE LOOP.
005997      *    091512 JS  REQ 7023 - 400-SCORE-REACTION NOW SETS THE TWO
005998      *               R2 COMPOSITE FLAGS (RCT-FLAG-CRITIQUE AND
005999      *               RCT-FLAG-INTERVENTION) ON EVERY SCORED REACTION
006000      *
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SOURCE-COMPUTER. IBM-390.
006400       OBJECT-COMPUTER. IBM-390.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM.
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT SYSOUT
007000           ASSIGN TO UT-S-SYSOUT
007100             ORGANIZATION IS SEQUENTIAL.
007200
007300           SELECT USERS
007400           ASSIGN TO UT-S-USERS
007500             ACCESS MODE IS SEQUENTIAL
007600             FILE STATUS IS UFCODE.
007700
007800           SELECT FOODS
007900           ASSIGN TO UT-S-FOODS
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS FFCODE.
008200
008300           SELECT USERALGI
008400           ASSIGN TO UT-S-USERALGI
008500             ACCESS MODE IS SEQUENTIAL
008600             FILE STATUS IS GFCODE.
008700
008800           SELECT USERALGO
008900           ASSIGN TO UT-S-USERALGO
009000             ACCESS MODE IS SEQUENTIAL
009100             FILE STATUS IS HFCODE.
009200
009300           SELECT REACTIN
009400           ASSIGN TO UT-S-REACTIN
009500             ACCESS MODE IS SEQUENTIAL
009600             FILE STATUS IS RFCODE.
009700
009800           SELECT REACTOUT
009900           ASSIGN TO UT-S-REACTOUT
010000             ACCESS MODE IS SEQUENTIAL
010100             FILE STATUS IS WFCODE.
010200
010300       DATA DIVISION.
010400       FILE SECTION.
010500       FD  SYSOUT
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 130 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS SYSOUT-REC.
011100       01  SYSOUT-REC                  PIC X(130).
011200
011300      ****** SORTED ASCENDING BY USR-ID, READ ONCE TO BUILD THE
011400      ****** IN-MEMORY USER TABLE SEARCHED FROM 300-LOOKUP-USER-FOOD
011500       FD  USERS
011600           RECORDING MODE IS F
011700           LABEL RECORDS ARE STANDARD
011800           RECORD CONTAINS 153 CHARACTERS
011900           BLOCK CONTAINS 0 RECORDS
012000           DATA RECORD IS USERS-REC-DATA.
012100       01  USERS-REC-DATA               PIC X(153).
012200
012300      ****** SORTED ASCENDING BY FOOD-ID, READ ONCE TO BUILD THE
012400      ****** IN-MEMORY FOOD TABLE SEARCHED FROM 300-LOOKUP-USER-FOOD
012500       FD  FOODS
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           RECORD CONTAINS 129 CHARACTERS
012900           BLOCK CONTAINS 0 RECORDS
013000           DATA RECORD IS FOODS-REC-DATA.
013100       01  FOODS-REC-DATA                PIC X(129).
013200
013300      ****** KNOWN USER ALLERGIES, SORTED ASCENDING BY USER ID -
013400      ****** COPIED THROUGH TO USERALGO AS READ, NEW AUTO-DETECTED
013500      ****** ALLERGIES ARE WRITTEN TO USERALGO AFTER THIS FILE
013600      ****** IS EXHAUSTED
013700       FD  USERALGI
013800           RECORDING MODE IS F
013900           LABEL RECORDS ARE STANDARD
014000           RECORD CONTAINS 132 CHARACTERS
014100           BLOCK CONTAINS 0 RECORDS
014200           DATA RECORD IS UAL-IN-REC-DATA.
014300       01  UAL-IN-REC-DATA               PIC X(132).
014400
014500       FD  USERALGO
014600           RECORDING MODE IS F
014700           LABEL RECORDS ARE STANDARD
014800           RECORD CONTAINS 132 CHARACTERS
014900           BLOCK CONTAINS 0 RECORDS
015000           DATA RECORD IS UAL-OUT-REC-DATA.
015100       01  UAL-OUT-REC-DATA              PIC X(132).
015200
015300      ****** REACTION TRANSACTIONS, SORTED BY USER-ID/FOOD-ID/DATE -
015400      ****** THIS SEQUENCE IS WHAT LETS 400-SCORE-REACTION TRACK THE
015500      ****** "PRIOR REACTION TO THIS FOOD" COUNT AS A SIMPLE BREAK
015600       FD  REACTIN
015700           RECORDING MODE IS F
015800           LABEL RECORDS ARE STANDARD
015900           RECORD CONTAINS 156 CHARACTERS
016000           BLOCK CONTAINS 0 RECORDS
016100           DATA RECORD IS REACT-IN-REC-DATA.
016200       01  REACT-IN-REC-DATA             PIC X(156).
016300
016400       FD  REACTOUT
016500           RECORDING MODE IS F
016600           LABEL RECORDS ARE STANDARD
016700           RECORD CONTAINS 156 CHARACTERS
016800           BLOCK CONTAINS 0 RECORDS
016900           DATA RECORD IS REACT-OUT-REC-DATA.
017000       01  REACT-OUT-REC-DATA            PIC X(156).
017100
017200       WORKING-STORAGE SECTION.
017300
017400       01  FILE-STATUS-CODES.
017500           05  UFCODE                  PIC X(2).
017600               88 UF-OK             VALUE "00".
017700           05  FFCODE                  PIC X(2).
017800               88 FF-OK             VALUE "00".
017900           05  GFCODE                  PIC X(2).
018000               88 GF-OK             VALUE "00".
018100               88 GF-AT-END         VALUE "10".
018200           05  HFCODE                  PIC X(2).
018300               88 HF-OK             VALUE "00".
018400           05  RFCODE                  PIC X(2).
018500               88 RF-OK             VALUE "00".
018600           05  WFCODE                  PIC X(2).
018700               88 WF-OK             VALUE "00".
018720           05  FILLER                  PIC X(4).
018800
018900      ** USER MASTER WORKING COPY
019000       COPY ALGUSR.
019100
019200      ** FOOD MASTER WORKING COPY
019300       COPY ALGFOOD.
019400
019500      ** USER-ALLERGY WORKING COPY
019600       COPY ALGUAL.
019700
019800      ** REACTION WORKING COPY
019900       COPY ALGRCT.
020000
020100      ** IN-MEMORY USER TABLE - BINARY SEARCHED PER FILES NOTE ON
020200      ** KEYED LOOKUPS OF USERS AND FOODS
020300       01  USER-TABLE.
020400           05  USER-TABLE-ENTRY OCCURS 1 TO 500 TIMES
020450                   DEPENDING ON USER-TABLE-SIZE
020500                   ASCENDING KEY IS UTE-USR-ID
020600                   INDEXED BY USR-IDX.
020700               10  UTE-USR-ID           PIC 9(9).
020800               10  UTE-USR-NOM          PIC X(30).
020900               10  UTE-USR-PRENOM       PIC X(30).
021000               10  UTE-USR-ACTIF        PIC X(1).
021050           05  FILLER                   PIC X(4).
021100
021200      ** IN-MEMORY FOOD TABLE - BINARY SEARCHED PER FILES NOTE ON
021300      ** KEYED LOOKUPS OF USERS AND FOODS
021400       01  FOOD-TABLE.
021500           05  FOOD-TABLE-ENTRY OCCURS 1 TO 500 TIMES
021550                   DEPENDING ON FOOD-TABLE-SIZE
021600                   ASCENDING KEY IS FTE-FOOD-ID
021700                   INDEXED BY FOOD-IDX.
021800               10  FTE-FOOD-ID          PIC 9(9).
021900               10  FTE-FOOD-NOM         PIC X(30).
022000               10  FTE-FOOD-ALLERG      PIC X(60).
022100               10  FTE-FOOD-ACTIF       PIC X(1).
022150           05  FILLER                   PIC X(4).
022200
022300      ** IN-MEMORY COPY OF THE KNOWN USER-ALLERGY FILE - LINEARLY
022400      ** SCANNED PER USER ID BY 500-CHECK-AUTO-DETECT
022500       01  USERALG-TABLE.
022600           05  UAL-TABLE-ENTRY OCCURS 1000 TIMES
022700                   INDEXED BY UAL-IDX.
022800               10  UTE-UAL-USR-ID       PIC 9(9).
022900               10  UTE-UAL-ALG-ID       PIC 9(9).
023000               10  UTE-UAL-ALG-NOM      PIC X(40).
023100               10  UTE-UAL-TYPE         PIC X(15).
023200               10  UTE-UAL-ACTIF        PIC X(1).
023250           05  FILLER                   PIC X(4).
023300
023400       01  COUNTERS-IDXS-AND-ACCUMULATORS.
023500           05  USER-TABLE-SIZE          PIC 9(4) COMP.
023600           05  FOOD-TABLE-SIZE          PIC 9(4) COMP.
023700           05  UAL-TABLE-SIZE           PIC 9(4) COMP.
023800           05  REACTIONS-READ           PIC 9(7) COMP.
023900           05  REACTIONS-SCORED         PIC 9(7) COMP.
024000           05  ALLERGIES-CREATED        PIC 9(7) COMP.
024100           05  TRANS-REJECTED           PIC 9(7) COMP.
024200           05  WS-HIST-COUNT            PIC 9(2) COMP.
024300           05  WS-NAME-LEN              PIC 9(2) COMP.
024400           05  WS-ALG-LEN               PIC 9(2) COMP.
024500           05  WS-SCAN-POS              PIC 9(2) COMP.
024600           05  WS-NEXT-ALG-ID           PIC 9(9) COMP-3.
024650           05  FILLER                   PIC X(4).
024700
024800       01  MISC-WS-FLDS.
024900           05  HOLD-USR-ID              PIC 9(9) VALUE ZERO.
025000      *    ALTERNATE NUMERIC/ALPHA VIEW USED WHEN THE BREAK KEY IS     091597AK
025100      *    DISPLAYED IN A SYSOUT DIAGNOSTIC LINE
025200           05  HOLD-USR-ID-R REDEFINES HOLD-USR-ID PIC X(9).
025300           05  HOLD-FOOD-ID             PIC 9(9) VALUE ZERO.
025320      *    SAME ALPHA VIEW, SAME REASON, FOR THE FOOD HALF OF THE      091597AK
025340      *    BREAK KEY
025360           05  HOLD-FOOD-ID-R REDEFINES HOLD-FOOD-ID PIC X(9).
025400           05  WS-FOOD-NOM-UC           PIC X(30).
025500           05  WS-ALG-NOM-UC            PIC X(40).
025600           05  WS-NEW-ALG-NOM           PIC X(40).
025700           05  FILLER                   PIC X(10).
025800
025900       01  FLAGS-AND-SWITCHES.
026000           05  MORE-DATA-SW             PIC X(1) VALUE "Y".
026100               88 NO-MORE-DATA      VALUE "N".
026200           05  MORE-UAL-SW              PIC X(1) VALUE "Y".
026300               88 NO-MORE-UAL       VALUE "N".
026400           05  USER-FOUND-SW            PIC X(1) VALUE "N".
026500               88 USER-FOUND        VALUE "Y".
026600           05  FOOD-FOUND-SW            PIC X(1) VALUE "N".
026700               88 FOOD-FOUND        VALUE "Y".
026800           05  MATCH-FOUND-SW           PIC X(1) VALUE "N".
026900               88 ALLERGY-MATCH-FOUND VALUE "Y".
026950           05  FILLER                   PIC X(4).
027000
027100      ** WORKING COPY OF THE ALGPROBA LINKAGE RECORD
027200       01  WS-PROBA-CALC-REC.
027300           05  PC-SEVERITE              PIC X(8).
027400           05  PC-MEDECIN               PIC X(1).
027500           05  PC-HOSPIT                PIC X(1).
027600           05  PC-HIST-COUNT            PIC 9(2) COMP.
027700           05  PC-ALLERGENES-IND        PIC X(1).
027800           05  PC-PROBABILITE           PIC 9V99.
027820      *    WHOLE/FRACTIONAL BREAKOUT USED WHEN THE AUTO-DETECT        091597AK
027840      *    CONTROL-TOTAL LINE EDITS THE PROBABILITY FOR DISPLAY
027860           05  PC-PROBABILITE-R REDEFINES PC-PROBABILITE.
027870               10  PC-PROBA-WHOLE       PIC 9.
027880               10  PC-PROBA-FRAC        PIC 99.
027890           05  FILLER                   PIC X(4).
027900       01  WS-RETURN-CD                 PIC 9(4) COMP.
028000
028100       COPY ALGABND.
028200
028300       PROCEDURE DIVISION.
028400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500           PERFORM 100-MAINLINE THRU 100-EXIT
028600                   UNTIL NO-MORE-DATA.
028700           PERFORM 999-CLEANUP THRU 999-EXIT.
028800           MOVE +0 TO RETURN-CODE.
028900           GOBACK.
029000
029100       000-HOUSEKEEPING.
029200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029300           DISPLAY "******** BEGIN JOB ALGSCORE ********".
029400           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
029520           MOVE ZERO TO USER-TABLE-SIZE.
029540           READ USERS INTO USER-MASTER-REC
029560               AT END MOVE "10" TO UFCODE
029580           END-READ.
029600           PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
029620                   UNTIL NOT UF-OK.
029640           MOVE ZERO TO FOOD-TABLE-SIZE.
029660           READ FOODS INTO FOOD-MASTER-REC
029680               AT END MOVE "10" TO FFCODE
029700           END-READ.
029720           PERFORM 060-LOAD-FOOD-TABLE THRU 060-EXIT
029740                   UNTIL NOT FF-OK.
029760           MOVE ZERO TO UAL-TABLE-SIZE, WS-NEXT-ALG-ID.
029780           READ USERALGI INTO USER-ALLERGY-REC
029800               AT END MOVE "10" TO GFCODE
029820           END-READ.
029840           PERFORM 070-LOAD-USERALG-TABLE THRU 070-EXIT
029860                   UNTIL NOT GF-OK.
029880           ADD 1 TO WS-NEXT-ALG-ID.
029900           PERFORM 900-READ-REACT THRU 900-EXIT.
030000           IF NO-MORE-DATA
030100               MOVE "EMPTY REACTION INPUT FILE" TO ABEND-REASON
030200               GO TO 1000-ABEND-RTN.
030300       000-EXIT.
030400           EXIT.
030500
030600       050-LOAD-USER-TABLE.
030700           MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
030720           ADD 1 TO USER-TABLE-SIZE.
030740           MOVE USR-ID      TO UTE-USR-ID(USER-TABLE-SIZE).
030760           MOVE USR-NOM     TO UTE-USR-NOM(USER-TABLE-SIZE).
030780           MOVE USR-PRENOM  TO UTE-USR-PRENOM(USER-TABLE-SIZE).
030800           MOVE USR-ACTIF   TO UTE-USR-ACTIF(USER-TABLE-SIZE).
031200           READ USERS INTO USER-MASTER-REC
031300               AT END MOVE "10" TO UFCODE
031350           END-READ.
032200       050-EXIT.
032400           EXIT.
032500
032600       060-LOAD-FOOD-TABLE.
032700           MOVE "060-LOAD-FOOD-TABLE" TO PARA-NAME.
032720           ADD 1 TO FOOD-TABLE-SIZE.
032740           MOVE FOOD-ID         TO FTE-FOOD-ID(FOOD-TABLE-SIZE).
032760           MOVE FOOD-NOM        TO FTE-FOOD-NOM(FOOD-TABLE-SIZE).
032780           MOVE FOOD-ALLERGENES TO FTE-FOOD-ALLERG(FOOD-TABLE-SIZE).
032800           MOVE FOOD-ACTIF      TO FTE-FOOD-ACTIF(FOOD-TABLE-SIZE).
033200           READ FOODS INTO FOOD-MASTER-REC
033300               AT END MOVE "10" TO FFCODE
033350           END-READ.
034200       060-EXIT.
034300           EXIT.
034400
034500       070-LOAD-USERALG-TABLE.
034600           MOVE "070-LOAD-USERALG-TABLE" TO PARA-NAME.
034620           ADD 1 TO UAL-TABLE-SIZE.
034640           MOVE UAL-USR-ID  TO UTE-UAL-USR-ID(UAL-TABLE-SIZE).
034660           MOVE UAL-ALG-ID  TO UTE-UAL-ALG-ID(UAL-TABLE-SIZE).
034680           MOVE UAL-ALG-NOM TO UTE-UAL-ALG-NOM(UAL-TABLE-SIZE).
034700           MOVE UAL-TYPE    TO UTE-UAL-TYPE(UAL-TABLE-SIZE).
034720           MOVE UAL-ACTIF   TO UTE-UAL-ACTIF(UAL-TABLE-SIZE).
035800           IF UAL-ALG-ID > WS-NEXT-ALG-ID                       080904JS
035900               MOVE UAL-ALG-ID TO WS-NEXT-ALG-ID.
036050           WRITE UAL-OUT-REC-DATA FROM USER-ALLERGY-REC.
036200           READ USERALGI INTO USER-ALLERGY-REC
036300               AT END MOVE "10" TO GFCODE
036350           END-READ.
036700       070-EXIT.
036800           EXIT.
037000       100-MAINLINE.
037100           MOVE "100-MAINLINE" TO PARA-NAME.
037200           PERFORM 300-LOOKUP-USER-FOOD THRU 300-EXIT.
037300           IF USER-FOUND AND FOOD-FOUND
037400               PERFORM 400-SCORE-REACTION THRU 400-EXIT
037500               PERFORM 500-CHECK-AUTO-DETECT THRU 500-EXIT
037600           ELSE
037700               ADD 1 TO TRANS-REJECTED
037800               PERFORM 790-WRITE-REJECT-LINE THRU 790-EXIT.
037900           PERFORM 900-READ-REACT THRU 900-EXIT.
038000       100-EXIT.
038100           EXIT.
038200
038300       300-LOOKUP-USER-FOOD.
038400           MOVE "300-LOOKUP-USER-FOOD" TO PARA-NAME.
038500           MOVE "N" TO USER-FOUND-SW, FOOD-FOUND-SW.
038600
038700           SEARCH ALL USER-TABLE-ENTRY
038800               AT END
038900                   MOVE "N" TO USER-FOUND-SW
039000               WHEN UTE-USR-ID(USR-IDX) = RCT-USR-ID
039100                   MOVE "Y" TO USER-FOUND-SW
039200           END-SEARCH.
039300
039400           SEARCH ALL FOOD-TABLE-ENTRY
039500               AT END
039600                   MOVE "N" TO FOOD-FOUND-SW
039700               WHEN FTE-FOOD-ID(FOOD-IDX) = RCT-FOOD-ID
039800                   MOVE "Y" TO FOOD-FOUND-SW
039900           END-SEARCH.
040000       300-EXIT.
040100           EXIT.
040200
040300       400-SCORE-REACTION.
040400           MOVE "400-SCORE-REACTION" TO PARA-NAME.
040500      ******** CONTROL BREAK ON USER-ID/FOOD-ID TO COUNT PRIOR
040600      ******** REACTIONS TO THIS SAME FOOD - THE FILE IS SORTED       091597AK
040700      ******** USER/FOOD/DATE SO PRIOR RECORDS ARE ALL WE NEED
040800           IF RCT-USR-ID = HOLD-USR-ID AND RCT-FOOD-ID = HOLD-FOOD-ID
040900               ADD 1 TO WS-HIST-COUNT
041000           ELSE
041100               MOVE ZERO TO WS-HIST-COUNT
041200               MOVE RCT-USR-ID  TO HOLD-USR-ID
041300               MOVE RCT-FOOD-ID TO HOLD-FOOD-ID.
041400
041500           MOVE RCT-SEVERITE         TO PC-SEVERITE.
041600           MOVE RCT-MEDECIN          TO PC-MEDECIN.
041700           MOVE RCT-HOSPIT           TO PC-HOSPIT.
041800           MOVE WS-HIST-COUNT        TO PC-HIST-COUNT.
041900           IF FTE-FOOD-ALLERG(FOOD-IDX) = SPACES
042000               MOVE "N" TO PC-ALLERGENES-IND
042100           ELSE
042200               MOVE "Y" TO PC-ALLERGENES-IND.
042300
042400           CALL "ALGPROBA" USING WS-PROBA-CALC-REC, WS-RETURN-CD.
042500
042600           MOVE PC-PROBABILITE TO RCT-PROBABILITE.
042610*    R2 - COMPOSITE REACTION FLAGS, SET ONCE PER SCORED REACTION   091512JS
042620           MOVE "N" TO RCT-FLAG-CRITIQUE.
042630           IF RCT-CRITIQUE OR RCT-HOSPITALISATION
042640               MOVE "Y" TO RCT-FLAG-CRITIQUE.
042650           MOVE "N" TO RCT-FLAG-INTERVENTION.
042660           IF RCT-MEDECIN-CONSULTE OR RCT-HOSPITALISATION
042670               MOVE "Y" TO RCT-FLAG-INTERVENTION.
042700           WRITE REACT-OUT-REC-DATA FROM REACTION-REC.
042800           ADD 1 TO REACTIONS-SCORED.
042900       400-EXIT.
043000           EXIT.
043100
043200       500-CHECK-AUTO-DETECT.
043300           MOVE "500-CHECK-AUTO-DETECT" TO PARA-NAME.
043400           IF PC-PROBABILITE NOT > 0.30
043500               GO TO 500-EXIT.
043600
043700           MOVE FTE-FOOD-NOM(FOOD-IDX) TO WS-FOOD-NOM-UC.
043800           INSPECT WS-FOOD-NOM-UC
043900               CONVERTING "abcdefghijklmnopqrstuvwxyz"
044000                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044100           MOVE ZERO TO WS-NAME-LEN.
044200           INSPECT FTE-FOOD-NOM(FOOD-IDX)
044300               TALLYING WS-NAME-LEN FOR CHARACTERS
044400                   BEFORE INITIAL SPACE.
044500           IF WS-NAME-LEN = ZERO
044600               MOVE 1 TO WS-NAME-LEN.
044700
044800           MOVE "N" TO MATCH-FOUND-SW.
044900           PERFORM 550-SCAN-USER-ALLERGIES THRU 550-EXIT
045000               VARYING UAL-IDX FROM 1 BY 1
045100               UNTIL UAL-IDX > UAL-TABLE-SIZE
045200               OR ALLERGY-MATCH-FOUND.
045300
045400           IF NOT ALLERGY-MATCH-FOUND
045500               PERFORM 600-WRITE-NEW-ALLERGY THRU 600-EXIT.
045600       500-EXIT.
045700           EXIT.
045800
045900       550-SCAN-USER-ALLERGIES.
046000           IF UTE-UAL-USR-ID(UAL-IDX) NOT = RCT-USR-ID
046100               GO TO 550-EXIT.
046200           IF UTE-UAL-TYPE(UAL-IDX) NOT = "ALIMENTAIRE    "
046300               GO TO 550-EXIT.
046400           IF UTE-UAL-ACTIF(UAL-IDX) NOT = "Y"
046500               GO TO 550-EXIT.
046600
046700           MOVE UTE-UAL-ALG-NOM(UAL-IDX) TO WS-ALG-NOM-UC.
046800           INSPECT WS-ALG-NOM-UC
046900               CONVERTING "abcdefghijklmnopqrstuvwxyz"
047000                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047100           MOVE ZERO TO WS-ALG-LEN.
047200           INSPECT UTE-UAL-ALG-NOM(UAL-IDX)
047300               TALLYING WS-ALG-LEN FOR CHARACTERS
047400                   BEFORE INITIAL SPACE.
047500           IF WS-ALG-LEN < WS-NAME-LEN
047600               GO TO 550-EXIT.
047700
047710           PERFORM 555-SCAN-SUBSTRING-POS THRU 555-EXIT
047720               VARYING WS-SCAN-POS FROM 1 BY 1
047730               UNTIL WS-SCAN-POS > (WS-ALG-LEN - WS-NAME-LEN + 1)
047740               OR ALLERGY-MATCH-FOUND.
047750       550-EXIT.
047760           EXIT.
047770
047780*    IN-NAME SUBSTRING COMPARE, ONE SCAN POSITION PER CALL -       062911JS
047790*    BROKEN OUT OF 550 SO THE SCAN STAYS A PLAIN PERFORM-THRU       062911JS
047795*    RATHER THAN AN INLINE LOOP                                    062911JS
047800       555-SCAN-SUBSTRING-POS.
047810           IF WS-ALG-NOM-UC(WS-SCAN-POS:WS-NAME-LEN) NOT =
047820                  WS-FOOD-NOM-UC(1:WS-NAME-LEN)
047830               GO TO 555-EXIT.
047840           MOVE "Y" TO MATCH-FOUND-SW.
047850       555-EXIT.
047860           EXIT.
047870
048900       600-WRITE-NEW-ALLERGY.
049000           MOVE "600-WRITE-NEW-ALLERGY" TO PARA-NAME.
049100           MOVE SPACES TO WS-NEW-ALG-NOM.
049200           STRING "Allergie a " DELIMITED BY SIZE
049300               FTE-FOOD-NOM(FOOD-IDX) DELIMITED BY SIZE
049400               INTO WS-NEW-ALG-NOM.
049500
049600           MOVE RCT-USR-ID      TO UAL-USR-ID.
049700           MOVE WS-NEXT-ALG-ID  TO UAL-ALG-ID.
049800           MOVE WS-NEW-ALG-NOM  TO UAL-ALG-NOM.
049900           MOVE "ALIMENTAIRE   " TO UAL-TYPE.
050000           MOVE RCT-SEVERITE    TO UAL-SEVERITE.
050100           MOVE RCT-DATE        TO UAL-DATE-DIAG.
050200           MOVE "SYSTEME IA" TO UAL-DIAG-PAR.
050300           MOVE "Y" TO UAL-ACTIF.
050400           WRITE UAL-OUT-REC-DATA FROM USER-ALLERGY-REC.
050500
050600           ADD 1 TO WS-NEXT-ALG-ID.
050700           ADD 1 TO ALLERGIES-CREATED.
050800       600-EXIT.
050900           EXIT.
051000
051100       790-WRITE-REJECT-LINE.
051200           MOVE SPACES TO ABEND-REC.
051300           MOVE "100-MAINLINE" TO PARA-NAME.
051400           MOVE "*** USER OR FOOD NOT FOUND ON MASTER FILE" TO
051500               ABEND-REASON.
051600           MOVE RCT-USR-ID TO EXPECTED-VAL.
051700           MOVE RCT-FOOD-ID TO ACTUAL-VAL.
051800           WRITE SYSOUT-REC FROM ABEND-REC.
051900       790-EXIT.
052000           EXIT.
052100
052200       800-OPEN-FILES.
052300           MOVE "800-OPEN-FILES" TO PARA-NAME.
052400           OPEN OUTPUT SYSOUT.
052500           OPEN INPUT USERS, FOODS, USERALGI, REACTIN.
052600           OPEN OUTPUT USERALGO, REACTOUT.
052700       800-EXIT.
052800           EXIT.
052900
053000       850-CLOSE-FILES.
053100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
053200           CLOSE SYSOUT, USERS, FOODS, USERALGI, REACTIN,
053300                 USERALGO, REACTOUT.
053400       850-EXIT.
053500           EXIT.
053600
053700       900-READ-REACT.
053800           READ REACTIN INTO REACTION-REC
053900               AT END MOVE "N" TO MORE-DATA-SW
054000               GO TO 900-EXIT
054100           END-READ.
054200           ADD 1 TO REACTIONS-READ.
054300       900-EXIT.
054400           EXIT.
054500
054600       999-CLEANUP.
054700           MOVE "999-CLEANUP" TO PARA-NAME.
054800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054900           DISPLAY "** REACTIONS READ **".
055000           DISPLAY REACTIONS-READ.
055100           DISPLAY "** REACTIONS SCORED **".
055200           DISPLAY REACTIONS-SCORED.
055300           DISPLAY "** ALLERGIES AUTO-CREATED **".
055400           DISPLAY ALLERGIES-CREATED.
055500           DISPLAY "** TRANSACTIONS REJECTED **".
055600           DISPLAY TRANS-REJECTED.
055700           DISPLAY "******** NORMAL END OF JOB ALGSCORE ********".
055800       999-EXIT.
055900           EXIT.
056000
056100       1000-ABEND-RTN.
056200           MOVE SPACES TO ABEND-REC.
056300           WRITE SYSOUT-REC FROM ABEND-REC.
056400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056500           DISPLAY "*** ABNORMAL END OF JOB- ALGSCORE ***" UPON CONSOLE.
056600           DIVIDE ZERO-VAL INTO ONE-VAL.
