000100******************************************************************
000200*    ALGABND  -  ABNORMAL-END / DIAGNOSTIC PRINT LINE            *
000300*    COMMON TO ALL ALGBATCH JOB-STEP PROGRAMS.  PARA-NAME IS     *
000400*    STAMPED BY EVERY PARAGRAPH SO A SYSOUT DUMP SHOWS WHERE THE *
000500*    PROGRAM WAS WHEN THINGS WENT SIDEWAYS.                     *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                   PIC X(30) VALUE SPACES.
000900     05  FILLER                      PIC X(1) VALUE SPACES.
001000     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001100     05  FILLER                      PIC X(1) VALUE SPACES.
001200     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
001300     05  FILLER                      PIC X(1) VALUE SPACES.
001400     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
001500     05  FILLER                      PIC X(7) VALUE SPACES.
001600******************************************************************
001700*    FORCED-ABEND DIVISORS - USED BY 1000-ABEND-RTN TO DROP A     *
001800*    0CB DATA EXCEPTION SO THE STEP SHOWS UP AS A HARD ABEND ON   *
001900*    THE JOB LOG RATHER THAN A CLEAN RETURN-CODE                  *
002000******************************************************************
002100 77  ZERO-VAL                        PIC 9(1) VALUE ZERO.
002200 77  ONE-VAL                         PIC 9(1) VALUE 1.
