000100******************************************************************
000200*    RECORD LAYOUT -  ALGRCT                                     *
000300*    REACTION TRANSACTION FILE (DDS0002.ALG.REACTSRCH)           *
000400*    ONE RECORD PER REPORTED ALLERGIC-REACTION EVENT, SORTED     *
000500*    ASCENDING BY USER ID / FOOD ID / REACTION DATE              *
000600*    RCT-PROBABILITE ARRIVES ZERO ON THE INPUT SIDE AND IS       *
000700*    FILLED IN BY STEP 1 (ALGSCORE) BEFORE BEING WRITTEN TO THE  *
000800*    REACTIONS-OUT FILE                                          *
000900******************************************************************
001000 01  REACTION-REC.
001100     05  RCT-ID                      PIC 9(9).
001200     05  RCT-USR-ID                  PIC 9(9).
001300     05  RCT-FOOD-ID                 PIC 9(9).
001400     05  RCT-DATE                    PIC 9(8).
001500*    ALTERNATE VIEW OF REACTION DATE FOR THE "LAST MONTH" EDIT    060809JS
001600     05  RCT-DATE-R REDEFINES RCT-DATE.
001700         10  RCT-DT-CCYY              PIC 9(4).
001800         10  RCT-DT-MM                PIC 9(2).
001900         10  RCT-DT-DD                PIC 9(2).
002000     05  RCT-SEVERITE                PIC X(8).
002100         88  RCT-CRITIQUE             VALUE "CRITIQUE".
002200         88  RCT-SEVERE               VALUE "SEVERE  ".
002300         88  RCT-MODERE               VALUE "MODERE  ".
002400         88  RCT-LEGER                VALUE "LEGER   ".
002500     05  RCT-SYMPTOMES               PIC X(60).
002600     05  RCT-DUREE                   PIC 9(5).
002700     05  RCT-QTE                     PIC 9(5)V9(2).
002800     05  RCT-MEDECIN                 PIC X(1).
002900         88  RCT-MEDECIN-CONSULTE     VALUE "Y".
003000     05  RCT-HOSPIT                  PIC X(1).
003100         88  RCT-HOSPITALISATION      VALUE "Y".
003200     05  RCT-PROBABILITE             PIC 9V9(2).
003210*    COMPOSITE FLAG - R2 - SEVERITE CRITIQUE OR HOSPIT = Y        091512JS
003220     05  RCT-FLAG-CRITIQUE           PIC X(1).
003230         88  RCT-EST-CRITIQUE        VALUE "Y".
003240*    COMPOSITE FLAG - R2 - MEDECIN CONSULTE OR HOSPIT = Y         091512JS
003250     05  RCT-FLAG-INTERVENTION       PIC X(1).
003260         88  RCT-INTERVENTION-REQUISE VALUE "Y".
003300     05  FILLER                      PIC X(34).
