000100******************************************************************
000200*    RECORD LAYOUT -  ALGFOOD                                    *
000300*    FOOD MASTER FILE (DDS0002.ALG.FOODMSTR)                     *
000400*    ONE RECORD PER CATALOGUED FOOD ITEM, SORTED ASCENDING BY    *
000500*    FOOD-ID.  NUTRITIONAL VALUES ARE PER 100 GRAMS.             *
000600*    READ-ONLY REFERENCE TABLE - NOT UPDATED BY THIS JOB STREAM  *
000700******************************************************************
000800 01  FOOD-MASTER-REC.
000900     05  FOOD-ID                     PIC 9(9).
001000     05  FOOD-NOM                    PIC X(30).
001100     05  FOOD-CALORIES               PIC 9(5)V9(2).
001200*    ALPHANUMERIC VIEW USED WHEN EDITING THE CALORIE FIELD        051104JS
001300     05  FOOD-CALORIES-R REDEFINES FOOD-CALORIES PIC X(7).
001400     05  FOOD-PROTEINES              PIC 9(3)V9(2).
001500     05  FOOD-GLUCIDES               PIC 9(3)V9(2).
001600     05  FOOD-LIPIDES                PIC 9(3)V9(2).
001700     05  FOOD-SCORE-NUTRI            PIC 9(3).
001800     05  FOOD-ALLERGENES             PIC X(60).
001900         88  FOOD-SANS-ALLERGENE      VALUE SPACES.
002000     05  FOOD-ACTIF                  PIC X(1).
002100         88  FOOD-EST-ACTIF           VALUE "Y".
002200         88  FOOD-EST-INACTIF         VALUE "N".
002300     05  FILLER                      PIC X(4).
