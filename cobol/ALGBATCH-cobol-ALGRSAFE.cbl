000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ALGRSAFE.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 09/15/12.
000700       DATE-COMPILED. 09/15/12.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    091512 JS  ORIGINAL WRITE-UP PER REQ 7023.  TWO CALLABLE
001300*               RECIPE HELPER ROUTINES - TOTAL-TIME/QUICK-FLAG
001400*               AND SAFE-FOR-USER ALLERGEN SCAN.  RECETTE HAS NO
001500*               FILE OF ITS OWN IN THIS JOB STREAM - THE CALLER
001600*               PASSES THE RECIPE'S OWN TIMES/ALLERGEN TEXT IN,
001700*               SAME AS ALGUHELP CARRIES THE FOOD/USER CHECKS.
001800*
001900       ENVIRONMENT DIVISION.
002000       CONFIGURATION SECTION.
002100       SOURCE-COMPUTER. IBM-390.
002200       OBJECT-COMPUTER. IBM-390.
002300       INPUT-OUTPUT SECTION.
002400
002500       DATA DIVISION.
002600       FILE SECTION.
002700
002800       WORKING-STORAGE SECTION.
002900       01  MISC-WS-FLDS.
003000           05  WS-ALG-NOM-UC           PIC X(40).
003100           05  WS-ALLERGENES-UC        PIC X(60).
003200           05  WS-ALG-LEN              PIC 9(2) COMP.
003300           05  WS-SCAN-POS             PIC 9(2) COMP.
003400           05  WS-SCAN-LIMIT           PIC S9(3) COMP.
003500           05  MATCH-FOUND-SW          PIC X(1).
003600               88  ALLERGEN-MATCH-FOUND VALUE "Y".
003700           05  FILLER                  PIC X(10).
003800
003900       LINKAGE SECTION.
004000       01  RECIPE-HELPER-CALC-REC.
004100           05  RF-CALC-TYPE-SW         PIC X.
004200               88  RF-TIME-CHECK       VALUE "T".
004300               88  RF-SAFE-CHECK       VALUE "S".
004400           05  RF-TEMPS-PREP           PIC 9(3).
004500*    ALPHA VIEW USED WHEN THE RECIPE TIMES ARE EDITED TO A         091512JS
004600*    REPORT LINE, SAME IDEA AS FOOD-CALORIES-R IN ALGFOOD          091512JS
004700           05  RF-TEMPS-PREP-R REDEFINES RF-TEMPS-PREP PIC X(3).
004800           05  RF-TEMPS-CUISSON        PIC 9(3).
004900           05  RF-TEMPS-CUISSON-R REDEFINES RF-TEMPS-CUISSON
005000                                       PIC X(3).
005100           05  RF-TEMPS-TOTAL          PIC 9(3).
005200           05  RF-TEMPS-TOTAL-R REDEFINES RF-TEMPS-TOTAL PIC X(3).
005300           05  RF-RAPIDE-IND           PIC X(1).
005400               88  RF-EST-RAPIDE       VALUE "Y".
005500           05  RF-ALLERGENES           PIC X(60).
005600           05  RF-USER-ALG-NOM         PIC X(40).
005700           05  RF-SAFE-IND             PIC X(1).
005800               88  RF-EST-SAFE         VALUE "Y".
005900           05  FILLER                  PIC X(6).
006000
006100       01  RETURN-CD                   PIC 9(4) COMP.
006200
006300       PROCEDURE DIVISION USING RECIPE-HELPER-CALC-REC, RETURN-CD.
006400           IF RF-TIME-CHECK
006500               PERFORM 100-CALC-TOTAL-TIME
006600           ELSE IF RF-SAFE-CHECK
006700               PERFORM 200-CHECK-SAFE-FOR-USER.
006800
006900           MOVE ZERO TO RETURN-CD.
007000           GOBACK.
007100
007200
007300       100-CALC-TOTAL-TIME.
007400      ***  RECIPE TOTAL TIME = PREP + COOK - R9
007500           ADD RF-TEMPS-PREP RF-TEMPS-CUISSON
007600               GIVING RF-TEMPS-TOTAL.
007700
007800      ***  RECIPE IS QUICK IF TOTAL TIME <= 30 MINUTES - R9
007900           MOVE "N" TO RF-RAPIDE-IND.
008000           IF RF-TEMPS-TOTAL NOT > 30
008100               MOVE "Y" TO RF-RAPIDE-IND.
008200
008300       200-CHECK-SAFE-FOR-USER.
008400      ***  RECIPE IS SAFE FOR THE USER IF NO ALLERGY NAME OF HIS
008500      ***  APPEARS AS A SUBSTRING OF THE RECIPE'S ALLERGEN LIST,
008600      ***  CASE-INSENSITIVE - R9.  SAME SCAN IDIOM AS THE AUTO-
008700      ***  DETECT SUBSTRING COMPARE IN ALGSCORE 555.
008800           MOVE "N" TO MATCH-FOUND-SW.
008900           MOVE SPACES TO WS-ALG-NOM-UC.
009000           MOVE RF-USER-ALG-NOM TO WS-ALG-NOM-UC.
009100           INSPECT WS-ALG-NOM-UC
009200               CONVERTING "abcdefghijklmnopqrstuvwxyz"
009300                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009400           MOVE ZERO TO WS-ALG-LEN.
009500           INSPECT RF-USER-ALG-NOM
009600               TALLYING WS-ALG-LEN FOR CHARACTERS
009700                   BEFORE INITIAL SPACE.
009800           IF WS-ALG-LEN = ZERO
009900               MOVE "Y" TO RF-SAFE-IND
010000               GO TO 200-EXIT.
010100
010200           MOVE SPACES TO WS-ALLERGENES-UC.
010300           MOVE RF-ALLERGENES TO WS-ALLERGENES-UC.
010400           INSPECT WS-ALLERGENES-UC
010500               CONVERTING "abcdefghijklmnopqrstuvwxyz"
010600                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010700
010800           COMPUTE WS-SCAN-LIMIT = 61 - WS-ALG-LEN.
010900           IF WS-SCAN-LIMIT < 1
011000               MOVE "Y" TO RF-SAFE-IND
011100               GO TO 200-EXIT.
011200
011300           PERFORM 250-SCAN-ALLERGEN-POS THRU 250-EXIT
011400               VARYING WS-SCAN-POS FROM 1 BY 1
011500               UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
011600               OR ALLERGEN-MATCH-FOUND.
011700
011800           MOVE "Y" TO RF-SAFE-IND.
011900           IF ALLERGEN-MATCH-FOUND
012000               MOVE "N" TO RF-SAFE-IND.
012100       200-EXIT.
012200           EXIT.
012300
012400       250-SCAN-ALLERGEN-POS.
012500           IF WS-ALLERGENES-UC(WS-SCAN-POS:WS-ALG-LEN) NOT =
012600                  WS-ALG-NOM-UC(1:WS-ALG-LEN)
012700               GO TO 250-EXIT.
012800           MOVE "Y" TO MATCH-FOUND-SW.
012900       250-EXIT.
013000           EXIT.
