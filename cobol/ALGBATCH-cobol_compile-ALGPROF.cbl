000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  ALGPROF.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 06/18/97.
000600       DATE-COMPILED. 06/18/97.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS JOB-STEP 3 OF THE ALGBATCH STREAM.
001300      *          IT IS A TWO-FILE MATCH-MERGE, MODELLED ON THE OLD
001400      *          DAILY-LIST PATIENT/TREATMENT MERGE, DRIVEN BY USER-ID
001500      *          OVER THE SORTED USERALG FILE AND THE SORTED SCORED-
001600      *          REACTION FILE.  FOR EACH USER IT COUNTS ALLERGIES,
001700      *          CRITICAL ALLERGIES, REACTIONS, AND REACTIONS IN THE
001800      *          LAST MONTH, BUILDS A GLOBAL RISK SCORE, AND PRINTS
001900      *          ONE DETAIL LINE ON THE ALLERGY PROFILE LISTING
002000      *
002100      ******************************************************************
002200
002300                USER-ALLERGY FILE       -   DDS0002.ALG.USERALG
002400
002500                SCORED REACTION FILE    -   DDS0002.ALG.REACTOUT
002600
002700                USER MASTER FILE        -   DDS0002.ALG.USERMSTR
002800
002900                FOOD MASTER FILE        -   DDS0002.ALG.FOODMSTR
003000
003100                PROFILE LISTING PRODUCED -  DDS0002.ALG.PROFRPT
003200
003300                DUMP FILE               -   SYSOUT
003400
003500      ******************************************************************
003600      *    CHANGE LOG
003700      *    ----------
003800      *    061897 JS  ORIGINAL WRITE-UP.  MATCH-MERGE ON USER-ID OVER
003900      *               USERALG AND THE SCORED-REACTION FILE, PATTERNED
004000      *               ON THE OLD PATSRCH/TRMTSRCH DAILY LISTING MERGE.
004100      *    091597 AK  ADDED THE REACTIONS-LAST-MONTH COLUMN PER
004200      *               REQUEST 4361 - CUTOFF COMPUTED OFF THE RUN DATE.
004300      *    011899 JS  Y2K REVIEW - RUN-DATE CUTOFF ARITHMETIC RE-
004400      *               CHECKED AGAINST A 4-DIGIT CENTURY.  SIGNED OFF.
004500      *    052200 MM  REQ 5033 - GLOBAL SCORE NOW CAPPED AT 100 TO
004600      *               MATCH THE RISK-SCORE CAP USED IN ALGRISK.
004700      *    081503 JS  REQ 5788 - GRAND TOTAL OF AUTO-CREATED
004800      *               ALLERGIES NOW COUNTED OFF THE SYSTEME IA
004900      *               DIAGNOSED-BY FLAG RATHER THAN A SEPARATE PASS.
005000      *    041209 AK  REQ 6811 - NO LOGIC CHANGE, RECOMPILED UNDER THE
005100      *               CURRENT COMPILER RELEASE.
005150      *    091512 JS  REQ 7023 - USERS AND FOODS FD/BUFFER WERE TEN
005160      *               CHARACTERS SHORT OF THE CURRENT USERMSTR/FOODMSTR
005170      *               LAYOUT - WIDENED TO 153/129 TO MATCH THE COPYBOOKS.
005180      *               SEE ALGSCORE FOR THE SAME FIX.
005200      *
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-390.
005600       OBJECT-COMPUTER. IBM-390.
005700       SPECIAL-NAMES.
005800           C01 IS NEXT-PAGE.
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT SYSOUT
006200           ASSIGN TO UT-S-SYSOUT
006300             ORGANIZATION IS SEQUENTIAL.
006400
006500           SELECT USERS
006600           ASSIGN TO UT-S-USERS
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS UFCODE.
006900
007000           SELECT FOODS
007100           ASSIGN TO UT-S-FOODS
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS FFCODE.
007400
007500           SELECT USERALGSRCH
007600           ASSIGN TO UT-S-USERALGSRCH
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS GFCODE.
007900
008000           SELECT REACTSRCH
008100           ASSIGN TO UT-S-REACTSRCH
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS RFCODE.
008400
008500           SELECT PROFRPT
008600           ASSIGN TO UT-S-PROFRPT
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS PFCODE.
008900
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  SYSOUT
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD
009500           RECORD CONTAINS 130 CHARACTERS
009600           BLOCK CONTAINS 0 RECORDS
009700           DATA RECORD IS SYSOUT-REC.
009800       01  SYSOUT-REC                   PIC X(130).
009900
010000       FD  USERS
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 153 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS USERS-REC-DATA.
010600       01  USERS-REC-DATA                PIC X(153).
010700
010800       FD  FOODS
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD
011100           RECORD CONTAINS 129 CHARACTERS
011200           BLOCK CONTAINS 0 RECORDS
011300           DATA RECORD IS FOODS-REC-DATA.
011400       01  FOODS-REC-DATA                PIC X(129).
011500
011600      ****** SORTED BY USER-ID - ONE OF THE TWO MERGED SEARCH FILES
011700       FD  USERALGSRCH
011800           RECORDING MODE IS F
011900           LABEL RECORDS ARE STANDARD
012000           RECORD CONTAINS 132 CHARACTERS
012100           BLOCK CONTAINS 0 RECORDS
012200           DATA RECORD IS UAL-SRCH-REC-DATA.
012300       01  UAL-SRCH-REC-DATA             PIC X(132).
012400
012500      ****** SORTED BY USER-ID/FOOD-ID/DATE - THE OTHER MERGED FILE
012600       FD  REACTSRCH
012700           RECORDING MODE IS F
012800           LABEL RECORDS ARE STANDARD
012900           RECORD CONTAINS 156 CHARACTERS
013000           BLOCK CONTAINS 0 RECORDS
013100           DATA RECORD IS REACT-SRCH-REC-DATA.
013200       01  REACT-SRCH-REC-DATA           PIC X(156).
013300
013400       FD  PROFRPT
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           RECORD CONTAINS 132 CHARACTERS
013800           BLOCK CONTAINS 0 RECORDS
013900           DATA RECORD IS PROFRPT-REC.
014000       01  PROFRPT-REC                   PIC X(132).
014100
014200       WORKING-STORAGE SECTION.
014300
014400       01  FILE-STATUS-CODES.
014500           05  UFCODE                  PIC X(2).
014600               88 UF-OK             VALUE "00".
014700           05  FFCODE                  PIC X(2).
014800               88 FF-OK             VALUE "00".
014900           05  GFCODE                  PIC X(2).
015000               88 GF-OK             VALUE "00".
015100           05  RFCODE                  PIC X(2).
015200               88 RF-OK             VALUE "00".
015300           05  PFCODE                  PIC X(2).
015400               88 PF-OK             VALUE "00".
015420           05  FILLER                  PIC X(4).
015500
015600       COPY ALGUSR.
015700       COPY ALGFOOD.
015800       COPY ALGUAL.
015900       COPY ALGRCT.
016000
016100       01  USER-TABLE.
016200           05  USER-TABLE-ENTRY OCCURS 1 TO 500 TIMES
016250                   DEPENDING ON USER-TABLE-SIZE
016300                   ASCENDING KEY IS UTE-USR-ID
016400                   INDEXED BY USR-IDX.
016500               10  UTE-USR-ID           PIC 9(9).
016600               10  UTE-USR-NOM          PIC X(30).
016700               10  UTE-USR-PRENOM       PIC X(30).
016750           05  FILLER                   PIC X(4).
016800
016900       01  FOOD-TABLE.
017000           05  FOOD-TABLE-ENTRY OCCURS 1 TO 500 TIMES
017050                   DEPENDING ON FOOD-TABLE-SIZE
017100                   ASCENDING KEY IS FTE-FOOD-ID
017200                   INDEXED BY FOOD-IDX.
017300               10  FTE-FOOD-ID          PIC 9(9).
017400               10  FTE-FOOD-NOM         PIC X(30).
017450           05  FILLER                   PIC X(4).
017500
017600       01  COUNTERS-IDXS-AND-ACCUMULATORS.
017700           05  USER-TABLE-SIZE          PIC 9(4) COMP.
017800           05  FOOD-TABLE-SIZE          PIC 9(4) COMP.
017900           05  USERS-PROCESSED          PIC 9(7) COMP.
018000           05  GRAND-TOTAL-REACTIONS    PIC 9(7) COMP.
018100           05  GRAND-TOTAL-AUTO-ALG     PIC 9(7) COMP.
018200           05  WS-NB-ALLERGIES          PIC 9(3) COMP.
018300           05  WS-NB-CRITICAL           PIC 9(3) COMP.
018400           05  WS-NB-REACTIONS          PIC 9(5) COMP.
018500           05  WS-NB-REACT-LAST-MO      PIC 9(5) COMP.
018600           05  WS-GLOBAL-SCORE          PIC 9(3) COMP.
018700           05  RPT-LINE-CNT             PIC 9(3) COMP.
018800           05  RPT-PAGE-CNT             PIC 9(3) COMP.
018850           05  FILLER                   PIC X(4).
018900
019000       01  MISC-WS-FLDS.
019100           05  HOLD-USR-ID              PIC 9(9).
019120      *    ALTERNATE NUMERIC/ALPHA VIEW OF THE BREAK KEY, USED WHEN    061897JS
019140      *    THE REJECT DIAGNOSTIC LINE IS BUILT
019160           05  HOLD-USR-ID-R REDEFINES HOLD-USR-ID PIC X(9).
019200      *    USED AS THE "INFINITY" KEY ONCE A FILE HITS END-OF-FILE SO  061897JS
019300      *    THE MERGE ALWAYS PICKS THE OTHER FILE'S KEY AS THE LOW KEY
019400           05  UAL-SRCH-USR-ID          PIC 9(9) VALUE 999999999.
019500           05  REACT-SRCH-USR-ID        PIC 9(9) VALUE 999999999.
019550           05  WS-LOW-USR-ID            PIC 9(9).
019600           05  WS-RUN-DATE              PIC 9(6).
019610           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019620               10  WS-RUN-YY            PIC 9(2).
019630               10  WS-RUN-MM            PIC 9(2).
019640               10  WS-RUN-DD            PIC 9(2).
019650           05  WS-RUN-CCYYMMDD          PIC 9(8).
019660           05  WS-RUN-CCYYMMDD-R REDEFINES WS-RUN-CCYYMMDD.
019670               10  WS-RUN-CCYY          PIC 9(4).
019675               10  WS-RUN-CCMM          PIC 9(2).
019680               10  WS-RUN-CCDD          PIC 9(2).
020100           05  WS-CUR-YYYYMM            PIC 9(6).
020200           05  WS-CUTOFF-YYYYMM         PIC 9(6).
020300           05  WS-RCT-YYYYMM            PIC 9(6).
020400           05  WS-RECURRING-ALG-NOM     PIC X(20) VALUE "AUCUNE".
020500           05  WS-RISKY-FOOD-NOM        PIC X(20) VALUE "AUCUN".
020600           05  FILLER                   PIC X(10).
021000
021100       01  FLAGS-AND-SWITCHES.
021200           05  MORE-UAL-SW              PIC X(1) VALUE "Y".
021300               88 NO-MORE-UAL       VALUE "N".
021400           05  MORE-REACT-SW            PIC X(1) VALUE "Y".
021500               88 NO-MORE-REACT     VALUE "N".
021600           05  RECURRING-FOUND-SW       PIC X(1) VALUE "N".
021700               88 RECURRING-FOUND  VALUE "Y".
021800           05  RISKY-FOOD-FOUND-SW      PIC X(1) VALUE "N".
021900               88 RISKY-FOOD-FOUND VALUE "Y".
021950           05  FILLER                   PIC X(4).
022000
022100      ** PROFILE LISTING PAGE HEADER, COLUMN HEADER, AND DETAIL LINES
022200       01  WS-RPT-HDR-REC.
022300           05  FILLER                   PIC X(1)  VALUE SPACES.
022400           05  FILLER                   PIC X(40) VALUE
022500               "ALGBATCH  -  ALLERGY PROFILE REPORT".
022600           05  FILLER                   PIC X(10) VALUE SPACES.
022700           05  RPT-HDR-DATE             PIC 9(8).
022800           05  FILLER                   PIC X(8)  VALUE " PAGE   ".
022900           05  RPT-HDR-PAGE             PIC ZZ9.
023000           05  FILLER                   PIC X(57) VALUE SPACES.
023100
023200       01  WS-RPT-COLM-HDR-REC.
023300           05  FILLER                   PIC X(9)  VALUE "USER-ID".
023400           05  FILLER                   PIC X(38) VALUE "NAME".
023500           05  FILLER                   PIC X(5)  VALUE "ALG".
023600           05  FILLER                   PIC X(5)  VALUE "CRIT".
023700           05  FILLER                   PIC X(6)  VALUE "REACT".
023800           05  FILLER                   PIC X(6)  VALUE "MO".
023900           05  FILLER                   PIC X(5)  VALUE "SCOR".
024000           05  FILLER                   PIC X(22) VALUE "RECURRING ALLERGY".
024100           05  FILLER                   PIC X(22) VALUE "RISKY FOOD".
024200           05  FILLER                   PIC X(14) VALUE SPACES.
024300
024400       01  WS-RPT-DETAIL-REC.
024500           05  FILLER                   PIC X(1)  VALUE SPACES.
024600           05  RPT-USR-ID               PIC 9(9).
024700           05  FILLER                   PIC X(2)  VALUE SPACES.
024800           05  RPT-USR-NOM              PIC X(20).
024900           05  FILLER                   PIC X(1)  VALUE SPACES.
025000           05  RPT-USR-PRENOM           PIC X(15).
025100           05  FILLER                   PIC X(2)  VALUE SPACES.
025200           05  RPT-NB-ALG               PIC ZZ9.
025300           05  FILLER                   PIC X(2)  VALUE SPACES.
025400           05  RPT-NB-CRIT              PIC ZZ9.
025500           05  FILLER                   PIC X(2)  VALUE SPACES.
025600           05  RPT-NB-REACT             PIC ZZZ9.
025700           05  FILLER                   PIC X(2)  VALUE SPACES.
025800           05  RPT-NB-REACT-MO          PIC ZZZ9.
025900           05  FILLER                   PIC X(2)  VALUE SPACES.
026000           05  RPT-SCORE                PIC ZZ9.
026100           05  FILLER                   PIC X(2)  VALUE SPACES.
026200           05  RPT-RECURRING-ALG        PIC X(20).
026300           05  FILLER                   PIC X(2)  VALUE SPACES.
026400           05  RPT-RISKY-FOOD           PIC X(20).
026500           05  FILLER                   PIC X(13) VALUE SPACES.
026600
026700       01  WS-RPT-TRLR-REC.
026800           05  FILLER                   PIC X(1)  VALUE SPACES.
026900           05  FILLER                   PIC X(22) VALUE
027000               "USERS PROCESSED ..... ".
027100           05  RPT-TRLR-USERS           PIC ZZZZ,ZZ9.
027200           05  FILLER                   PIC X(4)  VALUE SPACES.
027300           05  FILLER                   PIC X(22) VALUE
027400               "TOTAL REACTIONS ..... ".
027500           05  RPT-TRLR-REACT           PIC ZZZZ,ZZ9.
027600           05  FILLER                   PIC X(4)  VALUE SPACES.
027700           05  FILLER                   PIC X(22) VALUE
027800               "AUTO-DETECTED ALG ... ".
027900           05  RPT-TRLR-AUTO-ALG        PIC ZZZZ,ZZ9.
028000           05  FILLER                   PIC X(25) VALUE SPACES.
028100
028200       COPY ALGABND.
028300
028400       PROCEDURE DIVISION.
028500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028600           PERFORM 100-MAINLINE THRU 100-EXIT
028700                   UNTIL NO-MORE-UAL AND NO-MORE-REACT.
028800           PERFORM 999-CLEANUP THRU 999-EXIT.
028900           MOVE +0 TO RETURN-CODE.
029000           GOBACK.
029100
029200       000-HOUSEKEEPING.
029300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029400           DISPLAY "******** BEGIN JOB ALGPROF ********".
029500           ACCEPT WS-RUN-DATE FROM DATE.
029520      ***  Y2K WINDOWING - RUN YEARS 50-99 ARE 19XX, 00-49 ARE 20XX   011899JS
029540           IF WS-RUN-YY < 50
029560               COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
029580           ELSE
029590               COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
029592           MOVE WS-RUN-MM TO WS-RUN-CCMM.
029594           MOVE WS-RUN-DD TO WS-RUN-CCDD.
029600           PERFORM 760-COMPUTE-CUTOFF THRU 760-EXIT.
029700           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029800           MOVE 1 TO RPT-PAGE-CNT.
029900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
029920           MOVE ZERO TO USER-TABLE-SIZE.
029940           READ USERS INTO USER-MASTER-REC
029960               AT END MOVE "10" TO UFCODE
029980           END-READ.
030000           PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
030010                   UNTIL NOT UF-OK.
030020           MOVE ZERO TO FOOD-TABLE-SIZE.
030040           READ FOODS INTO FOOD-MASTER-REC
030060               AT END MOVE "10" TO FFCODE
030080           END-READ.
030100           PERFORM 060-LOAD-FOOD-TABLE THRU 060-EXIT
030110                   UNTIL NOT FF-OK.
030200           PERFORM 720-WRITE-RPT-HEADER THRU 720-EXIT.
030300           PERFORM 900-READ-USERALGSRCH THRU 900-EXIT.
030400           PERFORM 920-READ-REACTSRCH THRU 920-EXIT.
030500       000-EXIT.
030600           EXIT.
030700
030800       050-LOAD-USER-TABLE.
030900           MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
030920           ADD 1 TO USER-TABLE-SIZE.
030940           MOVE USR-ID      TO UTE-USR-ID(USER-TABLE-SIZE).
030960           MOVE USR-NOM     TO UTE-USR-NOM(USER-TABLE-SIZE).
030980           MOVE USR-PRENOM  TO UTE-USR-PRENOM(USER-TABLE-SIZE).
031300           READ USERS INTO USER-MASTER-REC
031400               AT END MOVE "10" TO UFCODE
031450           END-READ.
032300       050-EXIT.
032400           EXIT.
032500
032600       060-LOAD-FOOD-TABLE.
032700           MOVE "060-LOAD-FOOD-TABLE" TO PARA-NAME.
032720           ADD 1 TO FOOD-TABLE-SIZE.
032740           MOVE FOOD-ID    TO FTE-FOOD-ID(FOOD-TABLE-SIZE).
032760           MOVE FOOD-NOM   TO FTE-FOOD-NOM(FOOD-TABLE-SIZE).
033600           READ FOODS INTO FOOD-MASTER-REC
033700               AT END MOVE "10" TO FFCODE
033750           END-READ.
034000       060-EXIT.
034100           EXIT.
034200
034300       100-MAINLINE.
034400           MOVE "100-MAINLINE" TO PARA-NAME.
034500           IF UAL-SRCH-USR-ID < REACT-SRCH-USR-ID
034600               MOVE UAL-SRCH-USR-ID TO WS-LOW-USR-ID
034700           ELSE
034800               MOVE REACT-SRCH-USR-ID TO WS-LOW-USR-ID.
034900
035000           MOVE WS-LOW-USR-ID TO HOLD-USR-ID.
035100           MOVE ZERO TO WS-NB-ALLERGIES, WS-NB-CRITICAL,
035200               WS-NB-REACTIONS, WS-NB-REACT-LAST-MO.
035300           MOVE "AUCUNE" TO WS-RECURRING-ALG-NOM.
035400           MOVE "AUCUN" TO WS-RISKY-FOOD-NOM.
035500           MOVE "N" TO RECURRING-FOUND-SW, RISKY-FOOD-FOUND-SW.
035600
035700           PERFORM 300-COUNT-ALLERGIES THRU 300-EXIT
035800               UNTIL NO-MORE-UAL OR UAL-SRCH-USR-ID NOT = HOLD-USR-ID.
035900           PERFORM 400-COUNT-REACTIONS THRU 400-EXIT
036000               UNTIL NO-MORE-REACT OR REACT-SRCH-USR-ID NOT = HOLD-USR-ID.
036100
036200           PERFORM 500-COMPUTE-GLOBAL-SCORE THRU 500-EXIT.
036300           PERFORM 700-WRITE-PROFILE-DETAIL THRU 700-EXIT.
036400           ADD 1 TO USERS-PROCESSED.
036500       100-EXIT.
036600           EXIT.
036700
036800       300-COUNT-ALLERGIES.
036900      ***  RULE R8 - ACTIVE/CRITICAL ALLERGY COUNTS AND THE FIRST      061897JS
037000      ***  FOOD-TYPE ALLERGY NAME ("RECURRING ALLERGY")
037100           MOVE "300-COUNT-ALLERGIES" TO PARA-NAME.
037200           IF UAL-ACTIF NOT = "Y"
037300               GO TO 300-READ-NEXT.
037400           ADD 1 TO WS-NB-ALLERGIES.
037500           IF UAL-SEVERITE = "CRITIQUE"
037550               ADD 1 TO WS-NB-CRITICAL.
037600           IF UAL-DIAG-PAR-SYSTEME
037700               ADD 1 TO GRAND-TOTAL-AUTO-ALG.
037800           IF RECURRING-FOUND
037850               GO TO 300-READ-NEXT.
037900           IF UAL-TYPE NOT = "ALIMENTAIRE    "
037950               GO TO 300-READ-NEXT.
038000           MOVE UAL-ALG-NOM TO WS-RECURRING-ALG-NOM.
038100           MOVE "Y" TO RECURRING-FOUND-SW.
038150       300-READ-NEXT.
038200           PERFORM 900-READ-USERALGSRCH THRU 900-EXIT.
038500       300-EXIT.
038600           EXIT.
038700
038800       400-COUNT-REACTIONS.
038900      ***  RULE R8 - TOTAL REACTIONS, REACTIONS IN THE LAST MONTH,     091597AK
039000      ***  AND THE FIRST HIGH-PROBABILITY FOOD ("RISKY FOOD")
039100           MOVE "400-COUNT-REACTIONS" TO PARA-NAME.
039200           ADD 1 TO WS-NB-REACTIONS.
039300           ADD 1 TO GRAND-TOTAL-REACTIONS.
039400
039500           COMPUTE WS-RCT-YYYYMM = RCT-DT-CCYY * 100 + RCT-DT-MM.
039600           IF WS-RCT-YYYYMM >= WS-CUTOFF-YYYYMM
039700           AND WS-RCT-YYYYMM <= WS-CUR-YYYYMM
039800               ADD 1 TO WS-NB-REACT-LAST-MO.
039900
040000           IF NOT RISKY-FOOD-FOUND AND RCT-PROBABILITE > 0.30
040100               SEARCH ALL FOOD-TABLE-ENTRY
040200                   AT END
040300                       MOVE "AUCUN" TO WS-RISKY-FOOD-NOM
040400                   WHEN FTE-FOOD-ID(FOOD-IDX) = RCT-FOOD-ID
040500                       MOVE FTE-FOOD-NOM(FOOD-IDX) TO WS-RISKY-FOOD-NOM
040600               END-SEARCH
040700               MOVE "Y" TO RISKY-FOOD-FOUND-SW.
040800
040900           PERFORM 920-READ-REACTSRCH THRU 920-EXIT.
041000       400-EXIT.
041100           EXIT.
041200
041300       500-COMPUTE-GLOBAL-SCORE.
041400      ***  RULE R8 - GLOBAL RISK SCORE = SUM OVER ACTIVE ALLERGIES OF  052200MM
041500      ***  (30 IF CRITICAL ELSE 15), CAPPED AT 100
041600           MOVE "500-COMPUTE-GLOBAL-SCORE" TO PARA-NAME.
041700           COMPUTE WS-GLOBAL-SCORE =
041800               (WS-NB-CRITICAL * 30) +
041900               ((WS-NB-ALLERGIES - WS-NB-CRITICAL) * 15).
042000           IF WS-GLOBAL-SCORE > 100
042100               MOVE 100 TO WS-GLOBAL-SCORE.
042200       500-EXIT.
042300           EXIT.
042400
042500       700-WRITE-PROFILE-DETAIL.
042600           MOVE "700-WRITE-PROFILE-DETAIL" TO PARA-NAME.
042700           IF RPT-LINE-CNT > 50
042800               PERFORM 720-WRITE-RPT-HEADER THRU 720-EXIT.
042900
043000           MOVE HOLD-USR-ID TO RPT-USR-ID.
043100           MOVE SPACES TO RPT-USR-NOM, RPT-USR-PRENOM.
043200           SEARCH ALL USER-TABLE-ENTRY
043300               AT END
043400                   CONTINUE
043500               WHEN UTE-USR-ID(USR-IDX) = HOLD-USR-ID
043600                   MOVE UTE-USR-NOM(USR-IDX) TO RPT-USR-NOM
043700                   MOVE UTE-USR-PRENOM(USR-IDX) TO RPT-USR-PRENOM
043800           END-SEARCH.
043900
044000           MOVE WS-NB-ALLERGIES TO RPT-NB-ALG.
044100           MOVE WS-NB-CRITICAL TO RPT-NB-CRIT.
044200           MOVE WS-NB-REACTIONS TO RPT-NB-REACT.
044300           MOVE WS-NB-REACT-LAST-MO TO RPT-NB-REACT-MO.
044400           MOVE WS-GLOBAL-SCORE TO RPT-SCORE.
044500           MOVE WS-RECURRING-ALG-NOM TO RPT-RECURRING-ALG.
044600           MOVE WS-RISKY-FOOD-NOM TO RPT-RISKY-FOOD.
044700
044800           WRITE PROFRPT-REC FROM WS-RPT-DETAIL-REC
044900               AFTER ADVANCING 2 LINES.
045000           ADD 1 TO RPT-LINE-CNT.
045100       700-EXIT.
045200           EXIT.
045300
045400       720-WRITE-RPT-HEADER.
045500           MOVE WS-RUN-CCYYMMDD TO RPT-HDR-DATE.
045600           MOVE RPT-PAGE-CNT TO RPT-HDR-PAGE.
045700           WRITE PROFRPT-REC FROM WS-RPT-HDR-REC
045800               AFTER ADVANCING NEXT-PAGE.
045900           WRITE PROFRPT-REC FROM WS-RPT-COLM-HDR-REC
046000               AFTER ADVANCING 2 LINES.
046100           ADD 1 TO RPT-PAGE-CNT.
046200           MOVE ZERO TO RPT-LINE-CNT.
046300       720-EXIT.
046400           EXIT.
046500
046600       760-COMPUTE-CUTOFF.
046700      ***  ONE MONTH BACK FROM THE RUN DATE, WRAPPING THE YEAR AT      091597AK
046800      ***  JANUARY
046900           MOVE "760-COMPUTE-CUTOFF" TO PARA-NAME.
047000           COMPUTE WS-CUR-YYYYMM = WS-RUN-CCYY * 100 + WS-RUN-MM.
047100           IF WS-RUN-MM = 1
047200               COMPUTE WS-CUTOFF-YYYYMM = (WS-RUN-CCYY - 1) * 100 + 12
047300           ELSE
047400               COMPUTE WS-CUTOFF-YYYYMM = WS-RUN-CCYY * 100 +
047500                   (WS-RUN-MM - 1).
047600       760-EXIT.
047700           EXIT.
047800
047900       800-OPEN-FILES.
048000           MOVE "800-OPEN-FILES" TO PARA-NAME.
048100           OPEN OUTPUT SYSOUT.
048200           OPEN INPUT USERS, FOODS, USERALGSRCH, REACTSRCH.
048300           OPEN OUTPUT PROFRPT.
048400       800-EXIT.
048500           EXIT.
048600
048700       850-CLOSE-FILES.
048800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
048900           CLOSE SYSOUT, USERS, FOODS, USERALGSRCH, REACTSRCH, PROFRPT.
049000       850-EXIT.
049100           EXIT.
049200
049300       900-READ-USERALGSRCH.
049400           READ USERALGSRCH INTO USER-ALLERGY-REC
049500               AT END MOVE "N" TO MORE-UAL-SW
049600               MOVE 999999999 TO UAL-SRCH-USR-ID
049700               GO TO 900-EXIT
049800           END-READ.
049900           MOVE UAL-USR-ID TO UAL-SRCH-USR-ID.
050000       900-EXIT.
050100           EXIT.
050200
050300       920-READ-REACTSRCH.
050400           READ REACTSRCH INTO REACTION-REC
050500               AT END MOVE "N" TO MORE-REACT-SW
050600               MOVE 999999999 TO REACT-SRCH-USR-ID
050700               GO TO 920-EXIT
050800           END-READ.
050900           MOVE RCT-USR-ID TO REACT-SRCH-USR-ID.
051000       920-EXIT.
051100           EXIT.
051200
051300       999-CLEANUP.
051400           MOVE "999-CLEANUP" TO PARA-NAME.
051500           MOVE USERS-PROCESSED TO RPT-TRLR-USERS.
051600           MOVE GRAND-TOTAL-REACTIONS TO RPT-TRLR-REACT.
051700           MOVE GRAND-TOTAL-AUTO-ALG TO RPT-TRLR-AUTO-ALG.
051800           WRITE PROFRPT-REC FROM WS-RPT-TRLR-REC
051900               AFTER ADVANCING 3 LINES.
052000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052100           DISPLAY "** USERS PROCESSED **".
052200           DISPLAY USERS-PROCESSED.
052300           DISPLAY "** TOTAL REACTIONS **".
052400           DISPLAY GRAND-TOTAL-REACTIONS.
052500           DISPLAY "** AUTO-DETECTED ALLERGIES **".
052600           DISPLAY GRAND-TOTAL-AUTO-ALG.
052700           DISPLAY "******** NORMAL END OF JOB ALGPROF ********".
052800       999-EXIT.
052900           EXIT.
053000
053100       1000-ABEND-RTN.
053200           MOVE SPACES TO ABEND-REC.
053300           WRITE SYSOUT-REC FROM ABEND-REC.
053400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053500           DISPLAY "*** ABNORMAL END OF JOB- ALGPROF ***" UPON CONSOLE.
053600           DIVIDE ZERO-VAL INTO ONE-VAL.
