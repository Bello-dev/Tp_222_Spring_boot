000100******************************************************************
000200*    RECORD LAYOUT -  ALGUAL                                     *
000300*    USER-ALLERGY ASSOCIATION FILE (DDS0002.ALG.USERALG)         *
000400*    ONE RECORD PER DIAGNOSED ALLERGY LINKED TO A USER, SORTED   *
000500*    ASCENDING BY UAL-USR-ID.  THIS IS AN INPUT/OUTPUT FILE -    *
000600*    STEP 1 OF THE JOB STREAM APPENDS AUTO-DETECTED ALLERGIES    *
000700*    DIAGNOSED-BY "SYSTEME IA" TO THE END OF THIS FILE           *
000800******************************************************************
000900 01  USER-ALLERGY-REC.
001000     05  UAL-USR-ID                  PIC 9(9).
001100     05  UAL-ALG-ID                  PIC 9(9).
001200     05  UAL-ALG-NOM                 PIC X(40).
001300     05  UAL-TYPE                    PIC X(15).
001400         88  UAL-ALIMENTAIRE          VALUE "ALIMENTAIRE    ".
001500         88  UAL-RESPIRATOIRE         VALUE "RESPIRATOIRE   ".
001600         88  UAL-CUTANEE              VALUE "CUTANEE        ".
001700         88  UAL-MEDICAMENTEUSE       VALUE "MEDICAMENTEUSE ".
001800         88  UAL-AUTRE                VALUE "AUTRE          ".
001900     05  UAL-SEVERITE                PIC X(8).
002000         88  UAL-CRITIQUE             VALUE "CRITIQUE".
002100         88  UAL-SEVERE               VALUE "SEVERE  ".
002200         88  UAL-MODERE               VALUE "MODERE  ".
002300         88  UAL-LEGER                VALUE "LEGER   ".
002400     05  UAL-DATE-DIAG                PIC 9(8).
002500     05  UAL-DIAG-PAR                 PIC X(30).
002600         88  UAL-DIAG-PAR-SYSTEME     VALUE "SYSTEME IA".
002700     05  UAL-ACTIF                   PIC X(1).
002800         88  UAL-EST-ACTIF            VALUE "Y".
002900         88  UAL-EST-INACTIF          VALUE "N".
003000     05  FILLER                      PIC X(12).
