000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ALGUHELP.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 09/15/12.
000700       DATE-COMPILED. 09/15/12.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    091512 JS  ORIGINAL WRITE-UP PER REQ 7023.  THREE CALLABLE
001300*               HELPER ROUTINES ON THE FOOD AND USER MASTERS -
001400*               PROTEIN-RICH, LOW-CALORIE AND BMI/ADULT-AGE -
001500*               NOT CURRENTLY CALLED FROM ANY JOB STEP, CARRIED
001600*               HERE AS CALLABLE CHECKS ONLY, SAME AS ALGRSAFE.
001700*
001800       ENVIRONMENT DIVISION.
001900       CONFIGURATION SECTION.
002000       SOURCE-COMPUTER. IBM-390.
002100       OBJECT-COMPUTER. IBM-390.
002200       INPUT-OUTPUT SECTION.
002300
002400       DATA DIVISION.
002500       FILE SECTION.
002600
002700       WORKING-STORAGE SECTION.
002800       01  MISC-WS-FLDS.
002900           05  WS-AGE-YEARS            PIC S9(3) COMP.
003000           05  FILLER                  PIC X(10).
003100
003200       LINKAGE SECTION.
003300       01  USER-HELPER-CALC-REC.
003400           05  UH-CALC-TYPE-SW         PIC X.
003500               88  UH-PROTEIN-CHECK    VALUE "P".
003600               88  UH-CALORIE-CHECK    VALUE "C".
003700               88  UH-BMI-CHECK        VALUE "B".
003800           05  UH-FOOD-PROTEINES       PIC 9(3)V9(2).
003900           05  UH-FOOD-CALORIES        PIC 9(5)V9(2).
004000           05  UH-RICHE-PROTEINES-IND  PIC X(1).
004100               88  UH-EST-RICHE-PROTEINES VALUE "Y".
004200           05  UH-FAIBLE-CALORIES-IND  PIC X(1).
004300               88  UH-EST-FAIBLE-CALORIES VALUE "Y".
004400           05  UH-USR-POIDS            PIC 9(3)V9(2).
004500           05  UH-USR-TAILLE           PIC 9(3)V9(2).
004600           05  UH-USR-DATE-NAISS       PIC 9(8).
004700*    ALTERNATE VIEW OF BIRTH DATE FOR THE AGE COMPUTE BELOW -      091512JS
004800*    SAME BREAKOUT STYLE AS USR-DATE-NAISS-R IN ALGUSR             091512JS
004900           05  UH-USR-DATE-NAISS-R REDEFINES UH-USR-DATE-NAISS.
005000               10  UH-DN-CCYY          PIC 9(4).
005100               10  UH-DN-MM            PIC 9(2).
005200               10  UH-DN-DD            PIC 9(2).
005300           05  UH-CURRENT-DATE         PIC 9(8).
005400*    CALLER-SUPPLIED TODAY'S DATE - NO FUNCTION CURRENT-DATE       091512JS
005500*    REFERENCE IN THIS SHOP'S COBOL, SAME AS THE JCL DATE CARDS    091512JS
005600           05  UH-CURRENT-DATE-R REDEFINES UH-CURRENT-DATE.
005700               10  UH-CD-CCYY          PIC 9(4).
005800               10  UH-CD-MM            PIC 9(2).
005900               10  UH-CD-DD            PIC 9(2).
006000           05  UH-USR-AGE              PIC 9(3).
006100           05  UH-MAJEUR-IND           PIC X(1).
006200               88  UH-EST-MAJEUR       VALUE "Y".
006300           05  UH-USR-IMC              PIC 9(2)V9(2).
006400*    WHOLE/FRACTIONAL BREAKOUT OF THE IMC RESULT FOR REPORT        091512JS
006500*    EDITING, SAME IDEA AS PC-PROBABILITE-R IN ALGPROBA            091512JS
006600           05  UH-USR-IMC-R REDEFINES UH-USR-IMC.
006700               10  UH-IMC-WHOLE        PIC 9(2).
006800               10  UH-IMC-FRAC         PIC 9(2).
006900           05  FILLER                  PIC X(5).
007000
007100       01  RETURN-CD                   PIC 9(4) COMP.
007200
007300       PROCEDURE DIVISION USING USER-HELPER-CALC-REC, RETURN-CD.
007400           IF UH-PROTEIN-CHECK
007500               PERFORM 100-CHECK-PROTEIN-RICH
007600           ELSE IF UH-CALORIE-CHECK
007700               PERFORM 200-CHECK-LOW-CALORIE
007800           ELSE IF UH-BMI-CHECK
007900               PERFORM 300-CALC-BMI-AND-AGE.
008000
008100           MOVE ZERO TO RETURN-CD.
008200           GOBACK.
008300
008400
008500       100-CHECK-PROTEIN-RICH.
008600      ***  FOOD IS PROTEIN-RICH IF PROTEIN > 20 G PER 100 G - R9
008700           MOVE "N" TO UH-RICHE-PROTEINES-IND.
008800           IF UH-FOOD-PROTEINES > 20.00
008900               MOVE "Y" TO UH-RICHE-PROTEINES-IND.
009000
009100       200-CHECK-LOW-CALORIE.
009200      ***  FOOD IS LOW-CALORIE IF CALORIES < 100 PER 100 G - R9
009300           MOVE "N" TO UH-FAIBLE-CALORIES-IND.
009400           IF UH-FOOD-CALORIES < 100.00
009500               MOVE "Y" TO UH-FAIBLE-CALORIES-IND.
009600
009700       300-CALC-BMI-AND-AGE.
009800      ***  USER BMI = WEIGHT / (HEIGHT-IN-METRES SQUARED) - R9
009900           COMPUTE UH-USR-IMC ROUNDED =
010000               UH-USR-POIDS / ((UH-USR-TAILLE / 100) ** 2).
010100
010200      ***  AGE IN WHOLE YEARS FROM THE BIRTH-DATE/TODAY BREAKOUTS
010300           COMPUTE WS-AGE-YEARS = UH-CD-CCYY - UH-DN-CCYY.
010400           IF UH-CD-MM < UH-DN-MM
010500               SUBTRACT 1 FROM WS-AGE-YEARS
010600           ELSE
010700               IF UH-CD-MM = UH-DN-MM AND UH-CD-DD < UH-DN-DD
010800                   SUBTRACT 1 FROM WS-AGE-YEARS.
010900           IF WS-AGE-YEARS < 0
011000               MOVE ZERO TO WS-AGE-YEARS.
011100           MOVE WS-AGE-YEARS TO UH-USR-AGE.
011200
011300      ***  USER IS AN ADULT IF AGE >= 18 - R9
011400           MOVE "N" TO UH-MAJEUR-IND.
011500           IF UH-USR-AGE >= 18
011600               MOVE "Y" TO UH-MAJEUR-IND.
