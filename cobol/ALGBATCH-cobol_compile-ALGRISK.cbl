000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  ALGRISK.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 05/02/97.
000600       DATE-COMPILED. 05/02/97.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS JOB-STEP 2 OF THE ALGBATCH STREAM.
001300      *          IT READS THE SCORED-REACTION FILE PRODUCED BY
001400      *          ALGSCORE (SORTED BY USER-ID/FOOD-ID/DATE) AND, FOR
001500      *          EACH DISTINCT USER/FOOD PAIR, GATHERS THE USER'S
001600      *          ACTIVE ALLERGIES AND PAST REACTIONS TO THAT FOOD,
001700      *          COMPUTES A RISK SCORE, RISK LEVEL, GLOBAL PROBABILITY
001800      *          AND CONSULTATION FLAG, AND WRITES ONE RISK-VERIFIED
001900      *          RECORD PLUS ONE DETAIL LINE ON THE RISK LISTING
002000      *
002100      *          THE USER/FOOD PAIR IS DRIVEN BY THE SCORED-REACTION
002200      *          FILE ITSELF - THERE IS NO SEPARATE REQUEST FILE IN
002300      *          THIS SHOP'S VERSION OF THE STEP
002400      *
002500      ******************************************************************
002600
002700                INPUT FILE              -   DDS0002.ALG.REACTOUT
002800
002900                USER MASTER FILE        -   DDS0002.ALG.USERMSTR
003000
003100                FOOD MASTER FILE        -   DDS0002.ALG.FOODMSTR
003200
003300                USER-ALLERGY FILE       -   DDS0002.ALG.USERALG
003400
003500                OUTPUT FILE PRODUCED    -   DDS0002.ALG.RISKOUT
003600
003700                RISK LISTING PRODUCED   -   DDS0002.ALG.RISKRPT
003800
003900                DUMP FILE               -   SYSOUT
004000
004100      ******************************************************************
004200      *    CHANGE LOG
004300      *    ----------
004400      *    050297 JS  ORIGINAL WRITE-UP OF THE RISK-VERIFICATION STEP,
004500      *               CONTROL BREAK ON USER-ID/FOOD-ID MODELLED ON THE
004600      *               OLD DAILY-CHARGES PER-KEY ACCUMULATION LOGIC.
004700      *    061297 JS  ADDED THE RISK-LISTING DETAIL AND RECOMMENDATION
004800      *               LINES PER REQUEST 4233.
004900      *    102297 AK  REQ 4390 - GLOBAL PROBABILITY NOW AVERAGES THE
005000      *               PAST REACTIONS' PROBABILITIES ROUNDED HALF-UP
005100      *               RATHER THAN TRUNCATED.
005200      *    011899 JS  Y2K REVIEW - NO DATE FIELDS REFERENCED IN THE
005300      *               SCORING LOGIC, NOTHING TO CHANGE.  SIGNED OFF.
005400      *    040300 MM  REQ 4977 - WIDENED THE USER AND FOOD TABLES TO
005500      *               500 ENTRIES TO MATCH ALGSCORE.
005600      *    070607 JS  REQ 6390 - PAIRS WITH AN UNKNOWN USER OR FOOD ARE
005700      *               NOW COUNTED AS REJECTED AND SKIPPED RATHER THAN
005800      *               ABENDING THE STEP.
005900      *    031512 AK  REQ 7041 - NO LOGIC CHANGE, RECOMPILED UNDER THE
006000      *               CURRENT COMPILER RELEASE.
006050      *    091512 JS  REQ 7023 - USERS AND FOODS FD/BUFFER WERE TEN
006060      *               CHARACTERS SHORT OF THE CURRENT USERMSTR/FOODMSTR
006070      *               LAYOUT - WIDENED TO 153/129 TO MATCH THE COPYBOOKS.
006080      *               SEE ALGSCORE FOR THE SAME FIX.
006100      *
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SOURCE-COMPUTER. IBM-390.
006500       OBJECT-COMPUTER. IBM-390.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM.
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT SYSOUT
007100           ASSIGN TO UT-S-SYSOUT
007200             ORGANIZATION IS SEQUENTIAL.
007300
007400           SELECT USERS
007500           ASSIGN TO UT-S-USERS
007600             ACCESS MODE IS SEQUENTIAL
007700             FILE STATUS IS UFCODE.
007800
007900           SELECT FOODS
008000           ASSIGN TO UT-S-FOODS
008100             ACCESS MODE IS SEQUENTIAL
008200             FILE STATUS IS FFCODE.
008300
008400           SELECT USERALGR
008500           ASSIGN TO UT-S-USERALGR
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS GFCODE.
008800
008900           SELECT REACTSCR
009000           ASSIGN TO UT-S-REACTSCR
009100             ACCESS MODE IS SEQUENTIAL
009200             FILE STATUS IS RFCODE.
009300
009400           SELECT RISKOUT
009500           ASSIGN TO UT-S-RISKOUT
009600             ACCESS MODE IS SEQUENTIAL
009700             FILE STATUS IS WFCODE.
009800
009900           SELECT RISKRPT
010000           ASSIGN TO UT-S-RISKRPT
010100             ACCESS MODE IS SEQUENTIAL
010200             FILE STATUS IS PFCODE.
010300
010400       DATA DIVISION.
010500       FILE SECTION.
010600       FD  SYSOUT
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 130 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS SYSOUT-REC.
011200       01  SYSOUT-REC                   PIC X(130).
011300
011400       FD  USERS
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 153 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS USERS-REC-DATA.
012000       01  USERS-REC-DATA                PIC X(153).
012100
012200       FD  FOODS
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 129 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS FOODS-REC-DATA.
012800       01  FOODS-REC-DATA                PIC X(129).
012900
013000       FD  USERALGR
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 132 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS UAL-REC-DATA.
013600       01  UAL-REC-DATA                  PIC X(132).
013700
013800      ****** SCORED REACTIONS FROM JOB-STEP 1 (ALGSCORE) - SORTED
013900      ****** USER-ID/FOOD-ID/DATE, WHICH IS WHAT DRIVES THE PAIR
014000      ****** CONTROL BREAK BELOW
014100       FD  REACTSCR
014200           RECORDING MODE IS F
014300           LABEL RECORDS ARE STANDARD
014400           RECORD CONTAINS 156 CHARACTERS
014500           BLOCK CONTAINS 0 RECORDS
014600           DATA RECORD IS REACTSCR-REC-DATA.
014700       01  REACTSCR-REC-DATA             PIC X(156).
014800
014900       FD  RISKOUT
015000           RECORDING MODE IS F
015100           LABEL RECORDS ARE STANDARD
015200           RECORD CONTAINS 74 CHARACTERS
015300           BLOCK CONTAINS 0 RECORDS
015400           DATA RECORD IS RISKOUT-REC-DATA.
015500       01  RISKOUT-REC-DATA              PIC X(74).
015600
015700       FD  RISKRPT
015800           RECORDING MODE IS F
015900           LABEL RECORDS ARE STANDARD
016000           RECORD CONTAINS 132 CHARACTERS
016100           BLOCK CONTAINS 0 RECORDS
016200           DATA RECORD IS RISKRPT-REC.
016300       01  RISKRPT-REC                   PIC X(132).
016400
016500       WORKING-STORAGE SECTION.
016600
016700       01  FILE-STATUS-CODES.
016800           05  UFCODE                  PIC X(2).
016900               88 UF-OK             VALUE "00".
017000           05  FFCODE                  PIC X(2).
017100               88 FF-OK             VALUE "00".
017200           05  GFCODE                  PIC X(2).
017300               88 GF-OK             VALUE "00".
017400           05  RFCODE                  PIC X(2).
017500               88 RF-OK             VALUE "00".
017600           05  WFCODE                  PIC X(2).
017700               88 WF-OK             VALUE "00".
017800           05  PFCODE                  PIC X(2).
017900               88 PF-OK             VALUE "00".
017920           05  FILLER                  PIC X(4).
018000
018100       COPY ALGUSR.
018200       COPY ALGFOOD.
018300       COPY ALGUAL.
018400       COPY ALGRCT.
018500       COPY ALGRISKO.
018600
018700       01  USER-TABLE.
018800           05  USER-TABLE-ENTRY OCCURS 1 TO 500 TIMES
018850                   DEPENDING ON USER-TABLE-SIZE
018900                   ASCENDING KEY IS UTE-USR-ID
019000                   INDEXED BY USR-IDX.
019100               10  UTE-USR-ID           PIC 9(9).
019200               10  UTE-USR-NOM          PIC X(30).
019300               10  UTE-USR-PRENOM       PIC X(30).
019400               10  UTE-USR-ACTIF        PIC X(1).
019450           05  FILLER                   PIC X(4).
019500
019600       01  FOOD-TABLE.
019700           05  FOOD-TABLE-ENTRY OCCURS 1 TO 500 TIMES
019750                   DEPENDING ON FOOD-TABLE-SIZE
019800                   ASCENDING KEY IS FTE-FOOD-ID
019900                   INDEXED BY FOOD-IDX.
020000               10  FTE-FOOD-ID          PIC 9(9).
020100               10  FTE-FOOD-NOM         PIC X(30).
020200               10  FTE-FOOD-ALLERG      PIC X(60).
020300               10  FTE-FOOD-ACTIF       PIC X(1).
020350           05  FILLER                   PIC X(4).
020400
020500       01  USERALG-TABLE.
020600           05  UAL-TABLE-ENTRY OCCURS 1000 TIMES
020700                   INDEXED BY UAL-IDX.
020800               10  UTE-UAL-USR-ID       PIC 9(9).
020900               10  UTE-UAL-TYPE         PIC X(15).
021000               10  UTE-UAL-SEVERITE     PIC X(8).
021100               10  UTE-UAL-ACTIF        PIC X(1).
021150           05  FILLER                   PIC X(4).
021200
021300       01  COUNTERS-IDXS-AND-ACCUMULATORS.
021400           05  USER-TABLE-SIZE          PIC 9(4) COMP.
021500           05  FOOD-TABLE-SIZE          PIC 9(4) COMP.
021600           05  UAL-TABLE-SIZE           PIC 9(4) COMP.
021700           05  REACTIONS-READ           PIC 9(7) COMP.
021800           05  PAIRS-PROCESSED          PIC 9(7) COMP.
021900           05  PAIRS-REJECTED           PIC 9(7) COMP.
022000           05  WS-ALLERGY-POINTS        PIC 9(5) COMP.
022100           05  WS-REACTION-POINTS       PIC 9(5) COMP.
022200           05  WS-ONE-REACT-PTS         PIC 9(3) COMP.
022300           05  WS-RAW-POINTS            PIC 9(5) COMP.
022400           05  WS-REACT-COUNT           PIC 9(5) COMP.
022500           05  WS-FOOD-TYPE-ALG-COUNT   PIC 9(3) COMP.
022600           05  WS-PROBA-SUM             PIC 9(5)V99 COMP-3.
022700           05  WS-AVG-PROBA             PIC 9V99.
022800           05  WS-GLOBAL-PROBA          PIC 9V99.
022820      *    WHOLE/FRACTIONAL BREAKOUT USED BY 750-WRITE-RISK-DETAIL    061297JS
022840      *    WHEN THE CONSULT RECOMMENDATION LINE EDITS THE PROBABILITY
022860           05  WS-GLOBAL-PROBA-R REDEFINES WS-GLOBAL-PROBA.
022870               10  WS-GP-WHOLE          PIC 9.
022880               10  WS-GP-FRAC           PIC 99.
022900           05  RPT-LINE-CNT             PIC 9(3) COMP.
023000           05  RPT-PAGE-CNT             PIC 9(3) COMP.
023050           05  FILLER                   PIC X(4).
023100
023200       01  MISC-WS-FLDS.
023300           05  HOLD-USR-ID              PIC 9(9) VALUE ZERO.
023400      *    ALTERNATE NUMERIC/ALPHA VIEW OF THE BREAK KEY, USED WHEN    061297JS
023500      *    THE REJECT DIAGNOSTIC LINE IS BUILT
023600           05  HOLD-USR-ID-R REDEFINES HOLD-USR-ID PIC X(9).
023700           05  HOLD-FOOD-ID             PIC 9(9) VALUE ZERO.
023720      *    SAME ALPHA VIEW, SAME REASON, FOR THE FOOD HALF OF THE      061297JS
023740      *    BREAK KEY
023760           05  HOLD-FOOD-ID-R REDEFINES HOLD-FOOD-ID PIC X(9).
023800           05  FIRST-PAIR-SW            PIC X(1) VALUE "Y".
023900               88 FIRST-PAIR        VALUE "Y".
024000           05  WS-RUN-DATE              PIC 9(6).
024100           05  FILLER                   PIC X(10).
024200
024300       01  FLAGS-AND-SWITCHES.
024400           05  MORE-DATA-SW             PIC X(1) VALUE "Y".
024500               88 NO-MORE-DATA      VALUE "N".
024600           05  USER-FOUND-SW            PIC X(1) VALUE "N".
024700               88 USER-FOUND        VALUE "Y".
024800           05  FOOD-FOUND-SW            PIC X(1) VALUE "N".
024900               88 FOOD-FOUND        VALUE "Y".
025000           05  PAIR-OPEN-SW             PIC X(1) VALUE "N".
025100               88 PAIR-OPEN         VALUE "Y".
025150           05  FILLER                   PIC X(4).
025200
025300      ** WORKING COPY OF THE ALGRSCOR LINKAGE RECORD
025400       01  WS-RISK-SCORE-CALC-REC.
025500           05  RS-CALC-TYPE-SW          PIC X.
025600           05  RS-SEVERITE              PIC X(8).
025700           05  RS-PROBABILITE           PIC 9V99.
025800           05  RS-HOSPIT                PIC X(1).
025900           05  RS-MEDECIN               PIC X(1).
026000           05  RS-DUREE                 PIC 9(5) COMP.
026100           05  RS-RAW-POINTS            PIC 9(5) COMP.
026200           05  RS-SCORE-OUT             PIC 9(3) COMP.
026250           05  FILLER                   PIC X(4).
026300       01  WS-RETURN-CD                 PIC 9(4) COMP.
026400
026500      ** RISK-LISTING PAGE HEADER, DETAIL, AND RECOMMENDATION LINES
026600       01  WS-RPT-HDR-REC.
026700           05  FILLER                   PIC X(1)  VALUE SPACES.
026800           05  FILLER                   PIC X(40) VALUE
026900               "ALGBATCH  -  RISK VERIFICATION LISTING".
027000           05  FILLER                   PIC X(10) VALUE SPACES.
027100           05  RPT-HDR-DATE             PIC 9(6).
027200           05  FILLER                   PIC X(8)  VALUE " PAGE   ".
027300           05  RPT-HDR-PAGE             PIC ZZ9.
027400           05  FILLER                   PIC X(61) VALUE SPACES.
027500
027600       01  WS-RPT-DETAIL-REC.
027700           05  FILLER                   PIC X(1)  VALUE SPACES.
027800           05  RPT-USR-ID               PIC 9(9).
027900           05  FILLER                   PIC X(2)  VALUE SPACES.
028000           05  RPT-FOOD-ID              PIC 9(9).
028100           05  FILLER                   PIC X(2)  VALUE SPACES.
028200           05  RPT-FOOD-NOM             PIC X(30).
028300           05  RPT-SCORE                PIC ZZ9.
028400           05  FILLER                   PIC X(2)  VALUE SPACES.
028500           05  RPT-NIVEAU               PIC X(8).
028600           05  FILLER                   PIC X(2)  VALUE SPACES.
028700           05  RPT-DETECTE              PIC X(1).
028800           05  FILLER                   PIC X(2)  VALUE SPACES.
028900           05  RPT-CONSULT              PIC X(1).
029000           05  FILLER                   PIC X(54) VALUE SPACES.
029100
029200       01  WS-RPT-RECO-REC.
029300           05  FILLER                   PIC X(10) VALUE SPACES.
029400           05  RPT-RECO-TEXT            PIC X(60).
029500           05  FILLER                   PIC X(62) VALUE SPACES.
029600
029700       01  WS-RPT-TRLR-REC.
029800           05  FILLER                   PIC X(1)  VALUE SPACES.
029900           05  FILLER                   PIC X(20) VALUE
030000               "PAIRS PROCESSED ... ".
030100           05  RPT-TRLR-CNT             PIC ZZZZ,ZZ9.
030200           05  FILLER                   PIC X(103) VALUE SPACES.
030300
030400       COPY ALGABND.
030500
030600       PROCEDURE DIVISION.
030700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030800           PERFORM 100-MAINLINE THRU 100-EXIT
030900                   UNTIL NO-MORE-DATA.
031000           IF PAIR-OPEN
031100               PERFORM 700-FINALIZE-PAIR THRU 700-EXIT.
031200           PERFORM 999-CLEANUP THRU 999-EXIT.
031300           MOVE +0 TO RETURN-CODE.
031400           GOBACK.
031500
031600       000-HOUSEKEEPING.
031700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031800           DISPLAY "******** BEGIN JOB ALGRISK ********".
031900           ACCEPT WS-RUN-DATE FROM DATE.
032000           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
032100           MOVE 1 TO RPT-PAGE-CNT.
032200           PERFORM 800-OPEN-FILES THRU 800-EXIT.
032220           MOVE ZERO TO USER-TABLE-SIZE.
032240           READ USERS INTO USER-MASTER-REC
032260               AT END MOVE "10" TO UFCODE
032280           END-READ.
032300           PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
032320                   UNTIL NOT UF-OK.
032340           MOVE ZERO TO FOOD-TABLE-SIZE.
032360           READ FOODS INTO FOOD-MASTER-REC
032380               AT END MOVE "10" TO FFCODE
032400           END-READ.
032420           PERFORM 060-LOAD-FOOD-TABLE THRU 060-EXIT
032440                   UNTIL NOT FF-OK.
032460           MOVE ZERO TO UAL-TABLE-SIZE.
032480           READ USERALGR INTO USER-ALLERGY-REC
032500               AT END MOVE "10" TO GFCODE
032520           END-READ.
032540           PERFORM 070-LOAD-USERALG-TABLE THRU 070-EXIT
032560                   UNTIL NOT GF-OK.
032600           PERFORM 720-WRITE-RPT-HEADER THRU 720-EXIT.
032700           PERFORM 900-READ-REACTSCR THRU 900-EXIT.
032800           IF NO-MORE-DATA
032900               MOVE "EMPTY SCORED-REACTION INPUT FILE" TO
033000                   ABEND-REASON
033100               GO TO 1000-ABEND-RTN.
033200       000-EXIT.
033300           EXIT.
033400
033500       050-LOAD-USER-TABLE.
033600           MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
033620           ADD 1 TO USER-TABLE-SIZE.
033640           MOVE USR-ID      TO UTE-USR-ID(USER-TABLE-SIZE).
033660           MOVE USR-NOM     TO UTE-USR-NOM(USER-TABLE-SIZE).
033680           MOVE USR-PRENOM  TO UTE-USR-PRENOM(USER-TABLE-SIZE).
033700           MOVE USR-ACTIF   TO UTE-USR-ACTIF(USER-TABLE-SIZE).
033800           READ USERS INTO USER-MASTER-REC
033900               AT END MOVE "10" TO UFCODE
033950           END-READ.
035100       050-EXIT.
035200           EXIT.
035300
035400       060-LOAD-FOOD-TABLE.
035500           MOVE "060-LOAD-FOOD-TABLE" TO PARA-NAME.
035520           ADD 1 TO FOOD-TABLE-SIZE.
035540           MOVE FOOD-ID         TO FTE-FOOD-ID(FOOD-TABLE-SIZE).
035560           MOVE FOOD-NOM        TO FTE-FOOD-NOM(FOOD-TABLE-SIZE).
035580           MOVE FOOD-ALLERGENES TO FTE-FOOD-ALLERG(FOOD-TABLE-SIZE).
035600           MOVE FOOD-ACTIF      TO FTE-FOOD-ACTIF(FOOD-TABLE-SIZE).
035700           READ FOODS INTO FOOD-MASTER-REC
035800               AT END MOVE "10" TO FFCODE
035850           END-READ.
037000       060-EXIT.
037100           EXIT.
037200
037300       070-LOAD-USERALG-TABLE.
037400           MOVE "070-LOAD-USERALG-TABLE" TO PARA-NAME.
037420           ADD 1 TO UAL-TABLE-SIZE.
037440           MOVE UAL-USR-ID  TO UTE-UAL-USR-ID(UAL-TABLE-SIZE).
037460           MOVE UAL-TYPE    TO UTE-UAL-TYPE(UAL-TABLE-SIZE).
037480           MOVE UAL-SEVERITE TO UTE-UAL-SEVERITE(UAL-TABLE-SIZE).
037500           MOVE UAL-ACTIF   TO UTE-UAL-ACTIF(UAL-TABLE-SIZE).
038500           READ USERALGR INTO USER-ALLERGY-REC
038600               AT END MOVE "10" TO GFCODE
038650           END-READ.
038900       070-EXIT.
039000           EXIT.
039100
039200       100-MAINLINE.
039300           MOVE "100-MAINLINE" TO PARA-NAME.
039400           IF RCT-USR-ID = HOLD-USR-ID
039500           AND RCT-FOOD-ID = HOLD-FOOD-ID
039550               GO TO 100-SCORE-THIS-ONE.
039600           IF PAIR-OPEN
039700               PERFORM 700-FINALIZE-PAIR THRU 700-EXIT.
039900           PERFORM 200-START-NEW-PAIR THRU 200-EXIT.
039950
039960       100-SCORE-THIS-ONE.
040000
040100           IF USER-FOUND AND FOOD-FOUND
040200               PERFORM 350-ACCUM-REACTION THRU 350-EXIT.
040300
040400           PERFORM 900-READ-REACTSCR THRU 900-EXIT.
040500       100-EXIT.
040600           EXIT.
040700
040800       200-START-NEW-PAIR.
040900           MOVE "200-START-NEW-PAIR" TO PARA-NAME.
041000           MOVE RCT-USR-ID  TO HOLD-USR-ID.
041100           MOVE RCT-FOOD-ID TO HOLD-FOOD-ID.
041200           MOVE "Y" TO PAIR-OPEN-SW.
041300           MOVE ZERO TO WS-ALLERGY-POINTS, WS-REACTION-POINTS,
041400               WS-REACT-COUNT, WS-PROBA-SUM, WS-FOOD-TYPE-ALG-COUNT.
041500
041600           SEARCH ALL USER-TABLE-ENTRY
041700               AT END
041800                   MOVE "N" TO USER-FOUND-SW
041900               WHEN UTE-USR-ID(USR-IDX) = HOLD-USR-ID
042000                   MOVE "Y" TO USER-FOUND-SW
042100           END-SEARCH.
042200
042300           SEARCH ALL FOOD-TABLE-ENTRY
042400               AT END
042500                   MOVE "N" TO FOOD-FOUND-SW
042600               WHEN FTE-FOOD-ID(FOOD-IDX) = HOLD-FOOD-ID
042700                   MOVE "Y" TO FOOD-FOUND-SW
042800           END-SEARCH.
042900
043000           IF USER-FOUND
043100               PERFORM 300-GATHER-ALLERGIES THRU 300-EXIT
043200                   VARYING UAL-IDX FROM 1 BY 1
043300                   UNTIL UAL-IDX > UAL-TABLE-SIZE.
043400       200-EXIT.
043500           EXIT.
043600
043700       300-GATHER-ALLERGIES.
043800      ***  RULE R3 - POINTS FOR EACH ACTIVE USER ALLERGY             050297JS
043900      ***  RULE R5 - COUNT OF ACTIVE FOOD-TYPE ALLERGIES
044000           IF UTE-UAL-USR-ID(UAL-IDX) NOT = HOLD-USR-ID
044100               GO TO 300-EXIT.
044200           IF UTE-UAL-ACTIF(UAL-IDX) NOT = "Y"
044300               GO TO 300-EXIT.
044400
044500           IF UTE-UAL-SEVERITE(UAL-IDX) = "CRITIQUE"
044600               ADD 30 TO WS-ALLERGY-POINTS
044700           ELSE
044800               ADD 15 TO WS-ALLERGY-POINTS.
044900
045000           IF UTE-UAL-TYPE(UAL-IDX) = "ALIMENTAIRE    "
045100               ADD 1 TO WS-FOOD-TYPE-ALG-COUNT.
045200       300-EXIT.
045300           EXIT.
045400
045500       350-ACCUM-REACTION.
045600           MOVE "350-ACCUM-REACTION" TO PARA-NAME.
045700      ***  RULE R2B - PER-REACTION RISK SCORE, CALLED OUT TO ALGRSCOR  061297JS
045800           MOVE "R" TO RS-CALC-TYPE-SW.
045900           MOVE RCT-SEVERITE TO RS-SEVERITE.
046000           MOVE RCT-PROBABILITE TO RS-PROBABILITE.
046100           MOVE RCT-HOSPIT TO RS-HOSPIT.
046200           MOVE RCT-MEDECIN TO RS-MEDECIN.
046300           MOVE RCT-DUREE TO RS-DUREE.
046400           CALL "ALGRSCOR" USING WS-RISK-SCORE-CALC-REC, WS-RETURN-CD.
046500
046600      ***  RULE R3 - PAST-REACTION CONTRIBUTION IS THE REACTION
046700      ***  SCORE DIVIDED BY 4, TRUNCATED
046800           COMPUTE WS-ONE-REACT-PTS = RS-SCORE-OUT / 4.
046900           ADD WS-ONE-REACT-PTS TO WS-REACTION-POINTS.
047000           ADD RCT-PROBABILITE TO WS-PROBA-SUM.
047100           ADD 1 TO WS-REACT-COUNT.
047200       350-EXIT.
047300           EXIT.
047400
047500       700-FINALIZE-PAIR.
047600           MOVE "700-FINALIZE-PAIR" TO PARA-NAME.
047700           MOVE "N" TO PAIR-OPEN-SW.
047800           IF NOT (USER-FOUND AND FOOD-FOUND)
047900               ADD 1 TO PAIRS-REJECTED
048000               PERFORM 790-WRITE-REJECT-LINE THRU 790-EXIT
048100               GO TO 700-EXIT.
048200
048300      ***  RULE R3 - ADD THE FOOD-ALLERGEN BONUS AND CAP AT 100
048400           MOVE ZERO TO WS-RAW-POINTS.
048500           ADD WS-ALLERGY-POINTS WS-REACTION-POINTS TO WS-RAW-POINTS.
048600           IF FTE-FOOD-ALLERG(FOOD-IDX) NOT = SPACES
048700               ADD 10 TO WS-RAW-POINTS.
048800
048900           MOVE "U" TO RS-CALC-TYPE-SW.
049000           MOVE WS-RAW-POINTS TO RS-RAW-POINTS.
049100           CALL "ALGRSCOR" USING WS-RISK-SCORE-CALC-REC, WS-RETURN-CD.
049200
049300           MOVE HOLD-USR-ID TO RSK-USR-ID.
049400           MOVE HOLD-FOOD-ID TO RSK-FOOD-ID.
049500           MOVE FTE-FOOD-NOM(FOOD-IDX) TO RSK-FOOD-NOM.
049600           MOVE RS-SCORE-OUT TO RSK-SCORE.
049700
049800      ***  RULE R4 - RISK LEVEL AND DETECTED FLAG
049900           IF RSK-SCORE >= 70
050000               MOVE "CRITIQUE" TO RSK-NIVEAU
050100           ELSE
050200               IF RSK-SCORE >= 50
050300                   MOVE "ELEVE   " TO RSK-NIVEAU
050400               ELSE
050500                   IF RSK-SCORE >= 30
050600                       MOVE "MODERE  " TO RSK-NIVEAU
050700                   ELSE
050800                       MOVE "FAIBLE  " TO RSK-NIVEAU.
050900           IF RSK-SCORE > 30
051000               MOVE "Y" TO RSK-DETECTE
051100           ELSE
051200               MOVE "N" TO RSK-DETECTE.
051300
051400      ***  RULE R5 - GLOBAL PROBABILITY AND CONSULTATION FLAG
051500           COMPUTE WS-GLOBAL-PROBA ROUNDED =
051600               (WS-FOOD-TYPE-ALG-COUNT * 0.20).
051700           IF WS-REACT-COUNT > ZERO
051800               COMPUTE WS-AVG-PROBA ROUNDED =
051900                   WS-PROBA-SUM / WS-REACT-COUNT
052000               ADD WS-AVG-PROBA TO WS-GLOBAL-PROBA.
052100           IF FTE-FOOD-ALLERG(FOOD-IDX) NOT = SPACES
052200               ADD 0.10 TO WS-GLOBAL-PROBA.
052300           MOVE WS-GLOBAL-PROBA TO RSK-PROBA-GLOBALE.
052400           IF WS-GLOBAL-PROBA > 0.50
052450               MOVE "Y" TO RSK-CONSULT
052500           ELSE
052600               MOVE "N" TO RSK-CONSULT.
052700
052800           WRITE RISKOUT-REC-DATA FROM RISK-OUTPUT-REC.
052900           PERFORM 750-WRITE-RISK-DETAIL THRU 750-EXIT.
053000           ADD 1 TO PAIRS-PROCESSED.
053100       700-EXIT.
053200           EXIT.
053300
053400       720-WRITE-RPT-HEADER.
053500           MOVE WS-RUN-DATE TO RPT-HDR-DATE.
053600           MOVE RPT-PAGE-CNT TO RPT-HDR-PAGE.
053700           WRITE RISKRPT-REC FROM WS-RPT-HDR-REC
053800               AFTER ADVANCING TOP-OF-FORM.
053900           ADD 1 TO RPT-PAGE-CNT.
054000           MOVE ZERO TO RPT-LINE-CNT.
054100       720-EXIT.
054200           EXIT.
054300
054400       750-WRITE-RISK-DETAIL.
054500           IF RPT-LINE-CNT > 50
054600               PERFORM 720-WRITE-RPT-HEADER THRU 720-EXIT.
054700
054800           MOVE HOLD-USR-ID TO RPT-USR-ID.
054900           MOVE HOLD-FOOD-ID TO RPT-FOOD-ID.
055000           MOVE FTE-FOOD-NOM(FOOD-IDX) TO RPT-FOOD-NOM.
055100           MOVE RSK-SCORE TO RPT-SCORE.
055200           MOVE RSK-NIVEAU TO RPT-NIVEAU.
055300           MOVE RSK-DETECTE TO RPT-DETECTE.
055400           MOVE RSK-CONSULT TO RPT-CONSULT.
055500           WRITE RISKRPT-REC FROM WS-RPT-DETAIL-REC
055600               AFTER ADVANCING 2 LINES.
055700           ADD 1 TO RPT-LINE-CNT.
055800
055900      ***  RULE R6 - RECOMMENDATIONS BY SCORE BAND
056000           IF RSK-SCORE >= 70
056100               MOVE "URGENT - AVOID / SEE ALLERGIST / CARRY EPINEPHRINE"
056200                   TO RPT-RECO-TEXT
056300           ELSE
056400               IF RSK-SCORE >= 50
056500                   MOVE "AVOID / SEE ALLERGIST SOON / ANTIHISTAMINES"
056600                       TO RPT-RECO-TEXT
056700               ELSE
056800                   IF RSK-SCORE >= 30
056900                       MOVE
057000                         "CONSUME WITH CAUTION / MONITOR / SEE DOCTOR"
057100                           TO RPT-RECO-TEXT
057200                   ELSE
057300                       MOVE "LOW RISK - STAY ALERT" TO RPT-RECO-TEXT.
057400           WRITE RISKRPT-REC FROM WS-RPT-RECO-REC
057500               AFTER ADVANCING 1 LINES.
057600           ADD 1 TO RPT-LINE-CNT.
057700       750-EXIT.
057800           EXIT.
057900
058000       790-WRITE-REJECT-LINE.
058100           MOVE SPACES TO ABEND-REC.
058200           MOVE "700-FINALIZE-PAIR" TO PARA-NAME.
058300           MOVE "*** USER OR FOOD NOT FOUND FOR RISK PAIR" TO
058400               ABEND-REASON.
058500           MOVE HOLD-USR-ID TO EXPECTED-VAL.
058600           MOVE HOLD-FOOD-ID TO ACTUAL-VAL.
058700           WRITE SYSOUT-REC FROM ABEND-REC.
058800       790-EXIT.
058900           EXIT.
059000
059100       800-OPEN-FILES.
059200           MOVE "800-OPEN-FILES" TO PARA-NAME.
059300           OPEN OUTPUT SYSOUT.
059400           OPEN INPUT USERS, FOODS, USERALGR, REACTSCR.
059500           OPEN OUTPUT RISKOUT, RISKRPT.
059600       800-EXIT.
059700           EXIT.
059800
059900       850-CLOSE-FILES.
060000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
060100           CLOSE SYSOUT, USERS, FOODS, USERALGR, REACTSCR,
060200                 RISKOUT, RISKRPT.
060300       850-EXIT.
060400           EXIT.
060500
060600       900-READ-REACTSCR.
060700           READ REACTSCR INTO REACTION-REC
060800               AT END MOVE "N" TO MORE-DATA-SW
060900               GO TO 900-EXIT
061000           END-READ.
061100           ADD 1 TO REACTIONS-READ.
061200       900-EXIT.
061300           EXIT.
061400
061500       999-CLEANUP.
061600           MOVE "999-CLEANUP" TO PARA-NAME.
061700           MOVE PAIRS-PROCESSED TO RPT-TRLR-CNT.
061800           WRITE RISKRPT-REC FROM WS-RPT-TRLR-REC
061900               AFTER ADVANCING 3 LINES.
062000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062100           DISPLAY "** REACTIONS READ **".
062200           DISPLAY REACTIONS-READ.
062300           DISPLAY "** PAIRS PROCESSED **".
062400           DISPLAY PAIRS-PROCESSED.
062500           DISPLAY "** PAIRS REJECTED **".
062600           DISPLAY PAIRS-REJECTED.
062700           DISPLAY "******** NORMAL END OF JOB ALGRISK ********".
062800       999-EXIT.
062900           EXIT.
063000
063100       1000-ABEND-RTN.
063200           MOVE SPACES TO ABEND-REC.
063300           WRITE SYSOUT-REC FROM ABEND-REC.
063400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063500           DISPLAY "*** ABNORMAL END OF JOB- ALGRISK ***" UPON CONSOLE.
063600           DIVIDE ZERO-VAL INTO ONE-VAL.
